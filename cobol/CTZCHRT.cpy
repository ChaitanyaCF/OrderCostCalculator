000100******************************************************************
000200*               COPY CTZCHRT  -  REGISTRO DE TARIFA DE          *
000300*               CARGOS POR FABRICA (CHARGE-RATE)                 *
000400******************************************************************
000500* APLICACION  : COSTEO DE COTIZACIONES PLANTA PESCADO/MARISCO   *
000600* USADO POR   : CTZPREC1 (CARGA EN MEMORIA Y BUSQUEDA)          *
000700* DESCRIPCION : TABLA DE PARAMETROS DE TARIFAS POR FABRICA.     *
000800*             : EL ARCHIVO SE CARGA COMPLETO EN UNA TABLA DE    *
000900*             : WORKING-STORAGE AL INICIO DEL PROGRAMA Y SE     *
001000*             : BUSCA AHI RENGLON POR RENGLON - NO SE MANEJA    *
001100*             : COMO ARCHIVO INDEXADO.                          *
001200* LONGITUD    : 066 POSICIONES                                 *
001300******************************************************************
001350*    DRZ0412 - AGREGADO EL RENGLON DE SUBTYPE PARA PACKAGING
001360*    RATE (TIPO DE EMPAQUE / MODO DE TRANSPORTE) - VER NOTA EN
001370*    CTZR-SUBTYPE MAS ABAJO
001380*    EEDR0809 - SE REACOMODAN LOS VALUE DE LOS 88 DE CARGO QUE
001390*    SE PASABAN DE LA COLUMNA 72 DE FUENTE
001400 01  CTZR-REGISTRO-TARIFA.
001500*-----------------------------------------------------------------
001600*    FABRICA A LA QUE APLICA LA TARIFA (001 = SKAGERAK)
001700*-----------------------------------------------------------------
001800     02  CTZR-FACTORY-ID               PIC 9(03).
001900         88  CTZR-FABRICA-SKAGERAK          VALUE 001.
002000*-----------------------------------------------------------------
002100*    NOMBRE DEL CARGO
002200*-----------------------------------------------------------------
002300     02  CTZR-CHARGE-NAME              PIC X(20).
002400*            "FREEZING RATE      "   - TARIFA DE CONGELACION
002500*            "FILLETING RATE     "   - TARIFA DE FILETEADO
002600*            "PACKAGING RATE     "   - TARIFA DE EMPAQUE
002700*            "FILING RATE        "   - TARIFA DE PROCESO
002800*            "PALLET CHARGE      "   - CARGO POR TARIMA
002900*            "TERMINAL CHARGE    "   - CARGO DE TERMINAL
003000*            "SKAGERRAK HANDLING  "  - MANEJO EN PLANTA
003100         88  CTZR-CARGO-CONGELACION
003110             VALUE "FREEZING RATE       ".
003200         88  CTZR-CARGO-FILETEADO
003210             VALUE "FILLETING RATE      ".
003300         88  CTZR-CARGO-EMPAQUE
003310             VALUE "PACKAGING RATE      ".
003400         88  CTZR-CARGO-PROCESO
003410             VALUE "FILING RATE         ".
003500         88  CTZR-CARGO-TARIMA
003510             VALUE "PALLET CHARGE       ".
003600         88  CTZR-CARGO-TERMINAL
003610             VALUE "TERMINAL CHARGE     ".
003700         88  CTZR-CARGO-MANEJO
003710             VALUE "SKAGERRAK HANDLING  ".
003800*-----------------------------------------------------------------
003900*    LLAVES DE BUSQUEDA DEL RENGLON - EN BLANCO EQUIVALE A
004000*    "APLICA A CUALQUIER VALOR" (COMODIN)
004100*-----------------------------------------------------------------
004200     02  CTZR-PRODUCT-TYPE             PIC X(10).
004300*            FRESH / FROZEN / EN BLANCO = CUALQUIERA
004400     02  CTZR-PRODUCT                  PIC X(10).
004500*            CODIGO DE ESPECIE O EN BLANCO = CUALQUIERA
004600     02  CTZR-SUBTYPE                  PIC X(16).
004700*            EJ. "TUNNEL FREEZING", "GYRO FREEZING", "FILLET",
004800*            O EN BLANCO
004820*            PARA "PACKAGING RATE" EL SUBTYPE LLEVA LOS
004840*            PRIMEROS 7 CARACTERES DEL TIPO DE EMPAQUE, UNA
004860*            BARRA, Y EL MODO DE TRANSPORTE COMPLETO (8 CAR.)
004880*            EJ. "VACUUM /AIR     ", "ICE-PAC/SEA     ",
004900*            "SOLID B/EXPRESS ", "CORRUGA/ROAD    "
004950*-----------------------------------------------------------------
005000*    VALOR DE LA TARIFA, EN CORONAS DANESAS POR KILOGRAMO
005100*-----------------------------------------------------------------
005200     02  CTZR-RATE-VALUE               PIC S9(5)V99.
005300*-----------------------------------------------------------------
005400*    RELLENO DE SEGURIDAD PARA CRECIMIENTO FUTURO DEL RENGLON
005500*-----------------------------------------------------------------
005600     02  FILLER                        PIC X(02).
