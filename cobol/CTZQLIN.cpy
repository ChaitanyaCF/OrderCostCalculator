000100******************************************************************
000200*               COPY CTZQLIN  -  REGISTRO DE RENGLON DE         *
000300*               COTIZACION YA TARIFADO (QUOTE-LINE)              *
000400******************************************************************
000500* APLICACION  : COSTEO DE COTIZACIONES PLANTA PESCADO/MARISCO   *
000600* USADO POR   : CTZPREC1 (ESCRITURA), CTZGENQ1 (LECTURA)        *
000700* DESCRIPCION : UN RENGLON TARIFADO POR CADA RENGLON DE LA      *
000800*             : CONSULTA ORIGINAL.  SIRVE DE ENTRADA AL PROGRAMA*
000900*             : DE GENERACION DE COTIZACIONES Y AL REPORTE.     *
001000******************************************************************
001100 01  CTZL-REGISTRO-LINEA.
001200     02  CTZL-LLAVE-RENGLON.
001300         03  CTZL-ENQUIRY-ID           PIC X(15).
001400         03  CTZL-ITEM-SEQ             PIC 9(03).
001500*-----------------------------------------------------------------
001600*    NUMERO DE COTIZACION - SE ASIGNA EN CTZGENQ1, VIENE EN
001700*    BLANCO AL SALIR DE CTZPREC1
001800*-----------------------------------------------------------------
001900     02  CTZL-QUOTE-NUMBER             PIC X(13).
002000*            "QUO-" + ANIO(4) + "-" + SECUENCIA(4)
002100     02  CTZL-QUOTE-NUMBER-R REDEFINES CTZL-QUOTE-NUMBER.
002200         03  CTZL-QN-PREFIJO           PIC X(04).
002300         03  CTZL-QN-ANIO              PIC X(04).
002400         03  CTZL-QN-GUION             PIC X(01).
002500         03  CTZL-QN-SECUENCIA         PIC X(04).
002600     02  CTZL-ITEM-DESC                PIC X(40).
002700*            DESCRIPCION DEL PRODUCTO, ARMADA A PARTIR DE
002800*            PRODUCTO + TIPO DE CORTE + ESPECIFICACION
002900     02  CTZL-QUANTITY                 PIC 9(07).
003000*-----------------------------------------------------------------
003100*    COMPONENTES DE TARIFA, EN CORONAS DANESAS POR KILOGRAMO
003200*-----------------------------------------------------------------
003300     02  CTZL-COMPONENTES-TARIFA.
003400         03  CTZL-PROC-RATE            PIC S9(5)V99.
003500*                TARIFA DE PROCESO (FILING)
003600         03  CTZL-PACK-RATE            PIC S9(5)V99.
003700*                TARIFA DE EMPAQUE
003800         03  CTZL-FREEZE-RATE          PIC S9(5)V99.
003900*                TARIFA DE CONGELACION (SOLO SI ES FROZEN)
004000         03  CTZL-FILLET-RATE          PIC S9(5)V99.
004100*                TARIFA DE FILETEADO (SOLO SI EL CORTE LO PIDE)
004200         03  CTZL-PALLET-CHG           PIC S9(5)V99.
004300*                CARGO POR TARIMA
004400         03  CTZL-TERMINAL-CHG         PIC S9(5)V99.
004500*                CARGO DE TERMINAL
004600         03  CTZL-HANDLING-CHG         PIC S9(5)V99.
004700*                CARGO DE MANEJO EN PLANTA
004800*-----------------------------------------------------------------
004900*    COMPONENTES DE TARIFA, VISTOS COMO TABLA PARA SUMARLOS
005000*    EN UN SOLO PARRAFO (VER CTZPREC1, PARRAFO 318)
005100*-----------------------------------------------------------------
005200     02  CTZL-TARIFAS-TABLA REDEFINES CTZL-COMPONENTES-TARIFA.
005300         03  CTZL-TARIFA-OCURR         PIC S9(5)V99
005400                                        OCCURS 7 TIMES.
005500     02  CTZL-UNIT-PRICE               PIC S9(7)V99.
005600*            SUMA DE LOS SIETE COMPONENTES ANTERIORES
005700     02  CTZL-TOTAL-PRICE              PIC S9(9)V99.
005800*            CTZL-UNIT-PRICE POR CTZL-QUANTITY
005900     02  CTZL-CURRENCY                 PIC X(03).
006000*            SIEMPRE "DKK"
006100         88  CTZL-MONEDA-CORONAS            VALUE "DKK".
006200*-----------------------------------------------------------------
006300*    RELLENO DE SEGURIDAD PARA CRECIMIENTO FUTURO DEL RENGLON
006400*-----------------------------------------------------------------
006500     02  FILLER                        PIC X(08).
