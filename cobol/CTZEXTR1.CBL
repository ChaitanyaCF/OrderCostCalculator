000100******************************************************************
000120* FECHA       : 11/11/1994                                       *
000140* PROGRAMADOR : GUSTAVO ADOLFO PAIZ OROZCO                       *
000160* INSTALADO   : LUCIA MARROQUIN ALVARADO                        *
000180* APLICACION  : COSTEO DE COTIZACIONES PLANTA PESCADO/MARISCO   *
000200* PROGRAMA    : CTZEXTR1                                        *
000220* TIPO        : BATCH                                            *
000240* DESCRIPCION : PRE-PROCESO OPCIONAL DEL LOTE DE COTIZACIONES.  *
000260*             : LEE EL TEXTO CRUDO DE LOS CORREOS/CONSULTAS QUE  *
000280*             : LLEGAN DE CLIENTE (ASUNTO + CUERPO YA UNIDOS EN  *
000300*             : UNA SOLA CADENA), LOS LIMPIA, LOS CLASIFICA POR  *
000320*             : TIPO Y ETAPA, LES EXTRAE LOS ATRIBUTOS DE        *
000340*             : PRODUCTO Y GENERA EL RENGLON DE CONSULTA         *
000360*             : (ENQUIRY-ITEM) QUE ALIMENTA A CTZPREC1.  TAMBIEN *
000380*             : CALIFICA LA CONFIANZA DE SU PROPIA CLASIFICACION.*
000400* ARCHIVOS    : RAWENQ  (PS - CORREO CRUDO DE CLIENTE)           *
000420*             : ENQITM  (PS - RENGLON DE CONSULTA YA CLASIFICADO)*
000440* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
000460******************************************************************
000480*                BITACORA DE CAMBIOS AL PROGRAMA
000500******************************************************************
000520* 11/11/1994 GAPO REQ-6014   VERSION ORIGINAL DEL PROGRAMA -     *
000540*                            SOLO CLASIFICABA TIPO DE CORREO.    *
000560* 02/03/1995 GAPO REQ-6014   SE AGREGA EXTRACCION DE ATRIBUTOS   *
000580*                            DE PRODUCTO (ESPECIE, CORTE, ETC).  *
000600* 28/07/1995 GAPO REQ-6098   SE AGREGA CALCULO DE CONFIANZA DE   *
000620*                            MAPEO (ALTA/MEDIA/BAJA).            *
000640* 19/01/1996 LMAR REQ-6140   SE AGREGA EXTRACCION DE CANTIDAD Y  *
000660*                            CONVERSION DE UNIDAD DE PESO.       *
000680* 14/05/1996 LMAR REQ-6177   SE AGREGA LIMPIEZA PREVIA DEL TEXTO *
000700*                            (RENGLONES EN BLANCO, ESPACIOS).    *
000720* 03/09/1997 GAPO REQ-6233   SE AGREGA EXTRACCION DE REFERENCIA  *
000740*                            DE COTIZACION/ORDEN DEL CORREO.     *
000760* 19/12/1998 LMAR REQ-6290   REVISION Y2K - NINGUN CAMPO DE ESTE *
000780*                            PROGRAMA MANEJA ANIO DE 2 POSICIONES*
000800*                            YA SE USA ANIO DE 4 POSICIONES.     *
000820* 06/03/1999 LMAR REQ-6291   CIERRE DE REVISION Y2K - SIN        *
000840*                            HALLAZGOS ADICIONALES.              *
000860* 22/08/2001 GAPO REQ-6355   SE AGREGA EL RESPALDO DE SIMILITUD  *
000880*                            DE NOMBRE DE CAMPO PARA CUANDO EL   *
000900*                            CORREO TRAE UN FORMULARIO EXTERNO.  *
000920* 17/02/2004 EDRD REQ-6410   SE AGREGA DETECCION DE FIRMA AL     *
000940*                            FINAL DEL CORREO PARA NO CLASIFICAR *
000960*                            ESE TEXTO COMO CUERPO DEL MENSAJE.  *
000980* 09/10/2007 EDRD REQ-6488   SE AGREGA PRIORIDAD "URGENT"/"ASAP" *
001000*                            AL REQUERIMIENTO DE ENTREGA.        *
001020* 26/06/2013 DRZ  REQ-6602   SE ESTANDARIZA LA DETECCION DE      *
001040*                            ESPECIE CON LA TABLA USADA EN       *
001060*                            CTZPREC1 (VER COPY CTZCHRT).        *
001080* 15/01/2020 DRZ  REQ-6715   ULTIMA REVISION - SE AGREGA         *
001100*                            ESTADISTICA DE CORREOS POR TIPO.    *
001120* 12/04/2026 DRZ  REQ-6355A  AUDITORIA DE COSTOS DETECTO QUE EL  *
001140*                            RESPALDO DE SIMILITUD (351) SOLO    *
001160*                            COMPARABA LA PRIMERA LETRA Y NUNCA  *
001180*                            DABA 0.00 - SE REESCRIBE CON        *
001200*                            DEPURACION REAL (MAYUSCULAS, SOLO   *
001220*                            LETRAS), PRUEBA DE CONTENCION Y     *
001240*                            TABLA DE GRUPOS DE SINONIMOS DEL    *
001260*                            MANUAL DE MAPEO DE CAMPOS.          *
001262* 09/08/2026 EEDR REQ-6355B  AUDITORIA DETECTO QUE "WHITE FISH"  *
001264*                            (DOS PALABRAS) NO DISPARABA 311 -   *
001266*                            SE AGREGA LA VARIANTE AL INSPECT.   *
001268*                            SE AMPLIA WKS-FACTOR-CONVERSION A 6 *
001270*                            DECIMALES - EL FACTOR LB-A-KG SE    *
001272*                            TRUNCABA A 3 DECIMALES ANTES DEL    *
001274*                            COMPUTE EN 340. SE UNIFICA          *
001276*                            INSTALLATION CON CTZPREC1/CTZGENQ1. *
001277* 10/08/2026 EEDR REQ-6355C  AUDITORIA DETECTO QUE 362 SOLO      *
001278*                            RECONOCIA "REGARDS" - SE AGREGAN    *
001279*                            SINCERELY/THANK YOU/THANKS/BR,/RGDS.*
001280*                            SE AGREGA DECODIFICACION DE         *
001281*                            ENTIDADES HTML (&NBSP; &AMP; &LT;   *
001282*                            &GT; &QUOT;) EN 360, Y SE REPITE EL *
001283*                            COLAPSO DE ESPACIOS DOBLES (365)    *
001284*                            HASTA AGOTAR 3+ Y CONVERTIR TABS.   *
001285******************************************************************
001300 IDENTIFICATION DIVISION.
001320 PROGRAM-ID.                     CTZEXTR1.
001340 AUTHOR.                         GUSTAVO ADOLFO PAIZ OROZCO.
001360 INSTALLATION.        BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
001380 DATE-WRITTEN.                   11/11/1994.
001400 DATE-COMPILED.                  15/01/2020.
001420 SECURITY.                       USO INTERNO DEPARTAMENTO DE
001440                                  COSTOS Y COTIZACIONES.
001460 ENVIRONMENT DIVISION.
001480 CONFIGURATION SECTION.
001500 SPECIAL-NAMES.
001520     CLASS CLASE-NUMERICA   IS "0123456789"
001540     UPSI-0.
001560 INPUT-OUTPUT SECTION.
001580 FILE-CONTROL.
001600     SELECT RAWENQ ASSIGN TO RAWENQ
001620            ORGANIZATION  IS LINE SEQUENTIAL
001640            FILE STATUS   IS FS-RAWENQ
001660                             FSE-RAWENQ.
001680     SELECT ENQITM ASSIGN TO ENQITM
001700            ORGANIZATION  IS LINE SEQUENTIAL
001720            FILE STATUS   IS FS-ENQITM
001740                             FSE-ENQITM.
001760 DATA DIVISION.
001780 FILE SECTION.
001800 FD  RAWENQ.
001820     COPY CTZRAWE.
001840 FD  ENQITM.
001860     COPY CTZENQI.
001880 WORKING-STORAGE SECTION.
001900*-----------------------------------------------------------------
001920*    VARIABLES DE FILE STATUS NORMAL Y EXTENDIDO
001940*-----------------------------------------------------------------
001960 01  FS-RAWENQ                   PIC 9(02) VALUE ZEROS.
001980 01  FS-ENQITM                   PIC 9(02) VALUE ZEROS.
002000 01  FSE-RAWENQ.
002020     02 FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
002040     02 FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
002060     02 FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
002080 01  FSE-ENQITM.
002100     02 FSE-RETURN               PIC S9(04) COMP-5 VALUE ZEROS.
002120     02 FSE-FUNCTION             PIC S9(04) COMP-5 VALUE ZEROS.
002140     02 FSE-FEEDBACK             PIC S9(04) COMP-5 VALUE ZEROS.
002160*-----------------------------------------------------------------
002180*    VARIABLES PARA RUTINA DE CONTROL DE FILE STATUS EXTENDIDO
002200*-----------------------------------------------------------------
002220 01  PROGRAMA                    PIC X(08) VALUE "CTZEXTR1".
002240 01  ARCHIVO                     PIC X(08) VALUE SPACES.
002260 01  ACCION                      PIC X(10) VALUE SPACES.
002280 01  LLAVE                       PIC X(32) VALUE SPACES.
002300*-----------------------------------------------------------------
002320*    BANDERA DE FIN DE ARCHIVO
002340*-----------------------------------------------------------------
002360 01  WKS-FIN-RAWENQ               PIC 9(01) VALUE 0.
002380     88  FIN-RAWENQ                    VALUE 1.
002400*-----------------------------------------------------------------
002420*    FECHA DE PROCESO DEL LOTE (SE RECIBE DE JCL POR SYSIN)
002440*-----------------------------------------------------------------
002460 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROS.
002480 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
002500     02  WKS-ANIO-PROCESO         PIC 9(04).
002520     02  WKS-MES-PROCESO          PIC 9(02).
002540     02  WKS-DIA-PROCESO          PIC 9(02).
002560*-----------------------------------------------------------------
002580*    AREA DE TRABAJO DEL TEXTO DEL CORREO YA NORMALIZADO Y
002600*    CONVERTIDO A MAYUSCULAS PARA PODER COMPARARLO CONTRA LAS
002620*    PALABRAS CLAVE (EL TEXTO ORIGINAL SE RESPETA EN SU CASO)
002640*-----------------------------------------------------------------
002660 01  WKS-TEXTO-MAYUSC             PIC X(200) VALUE SPACES.
002680 01  WKS-TEXTO-MAYUSC-R REDEFINES WKS-TEXTO-MAYUSC.
002700     02  WKS-CARACTER-TEXTO       PIC X(01) OCCURS 200 TIMES
002720                                   INDEXED BY IDX-CAR.
002740 01  WKS-LONGITUD-TEXTO           PIC 9(03) COMP VALUE ZEROS.
002760*-----------------------------------------------------------------
002780*    RESULTADO DE LA CLASIFICACION DEL CORREO
002800*-----------------------------------------------------------------
002820 01  WKS-TIPO-CORREO              PIC X(20) VALUE SPACES.
002840     88  WKS-ES-ACEPTA-COTIZACION  VALUE "QUOTE-ACCEPTANCE    ".
002860     88  WKS-ES-RECHAZA-COTIZACION VALUE "QUOTE-REJECTION     ".
002880     88  WKS-ES-CONFIRMA-ORDEN     VALUE "ORDER-CONFIRMATION  ".
002900     88  WKS-ES-CONSULTA           VALUE "ENQUIRY             ".
002920     88  WKS-ES-GENERAL            VALUE "GENERAL             ".
002940 01  WKS-ETAPA-CORREO             PIC X(20) VALUE SPACES.
002960 01  WKS-ACCION-SUGERIDA          PIC X(28) VALUE SPACES.
002980*-----------------------------------------------------------------
003000*    RESULTADO DE LA EXTRACCION DE ATRIBUTOS DE PRODUCTO
003020*-----------------------------------------------------------------
003040 01  WKS-ESPECIE                  PIC X(10) VALUE SPACES.
003060 01  WKS-CORTE                    PIC X(10) VALUE SPACES.
003080 01  WKS-ESPECIFICACION-MP        PIC X(10) VALUE SPACES.
003100 01  WKS-GRADO-PRODUCCION         PIC X(10) VALUE SPACES.
003120 01  WKS-EMPAQUE                  PIC X(12) VALUE SPACES.
003140 01  WKS-TRANSPORTE               PIC X(08) VALUE SPACES.
003160 01  WKS-REQUERIMIENTO-ENTREGA    PIC X(10) VALUE SPACES.
003180 01  WKS-REFERENCIA-EXTRAIDA      PIC X(15) VALUE SPACES.
003200*-----------------------------------------------------------------
003220*    EXTRACCION Y CONVERSION DE CANTIDAD/UNIDAD DE PESO
003240*-----------------------------------------------------------------
003260 01  WKS-CANTIDAD-KG              PIC 9(07) COMP VALUE ZEROS.
003280 01  WKS-CANTIDAD-CRUDA           PIC 9(07) COMP VALUE ZEROS.
003300 01  WKS-POS-UNIDAD               PIC 9(03) COMP VALUE ZEROS.
003310 01  WKS-POS-FIRMA-TMP            PIC 9(03) COMP VALUE ZEROS.
003320 01  WKS-POS-INICIO-DIGITO        PIC 9(03) COMP VALUE ZEROS.
003340 01  WKS-DIGITOS-HALLADOS         PIC 9(02) COMP VALUE ZEROS.
003360 01  WKS-FACTOR-CONVERSION        PIC 9(05)V9(6) VALUE ZEROS.
003380 01  WKS-CANTIDAD-DECIMAL         PIC 9(09)V999 VALUE ZEROS.
003400 01  WKS-UN-DIGITO                PIC 9(01) VALUE ZEROS.
003420*-----------------------------------------------------------------
003440*    CALIFICACION DE CONFIANZA DEL MAPEO (PUNTAJE)
003460*-----------------------------------------------------------------
003480 01  WKS-PUNTAJE-CONFIANZA        PIC S9(04) COMP VALUE ZEROS.
003500*-----------------------------------------------------------------
003520*    CONTADORES DE INSPECT (DETECCION DE PALABRA CLAVE)
003540*-----------------------------------------------------------------
003560 01  WKS-CONTADOR-OCURRENCIA      PIC 9(04) COMP VALUE ZEROS.
003580*-----------------------------------------------------------------
003600*    TABLA DEMOSTRATIVA DE SIMILITUD DE NOMBRE DE CAMPO - SE USA
003620*    CUANDO EL CLIENTE ADJUNTA UN FORMULARIO PROPIO Y HAY QUE
003640*    SUGERIR A QUE CAMPO DE ESTE SISTEMA CORRESPONDE CADA UNO
003660*    DE LOS NOMBRES DE COLUMNA DE ESE FORMULARIO (RESPALDO SIN
003680*    LLAMADA A SERVICIO EXTERNO - VER REQ-6355)
003700*-----------------------------------------------------------------
003720 01  WKS-TABLA-CAMPOS-PROPIOS.
003740     02  WKS-CAMPO-PROPIO         PIC X(20) OCCURS 6 TIMES
003760                                   INDEXED BY IDX-PROPIO
003780                                   VALUES "EMAIL               "
003800                                          "COMPANY             "
003820                                          "CONTACT NAME        "
003840                                          "PHONE               "
003860                                          "DELIVERY ADDRESS    "
003880                                          "QUANTITY            ".
003900 01  WKS-TABLA-CAMPOS-EXTERNOS.
003920     02  WKS-CAMPO-EXTERNO        PIC X(20) OCCURS 6 TIMES
003940                                   INDEXED BY IDX-EXTERNO
003960                                   VALUES "E-MAIL ADDRESS      "
003980                                          "ORGANIZATION        "
004000                                          "TITLE               "
004020                                          "MOBILE              "
004040                                          "LOCATION            "
004060                                          "QTY                 ".
004080*-----------------------------------------------------------------
004100*    DRZ0412 - REQ-6355 AMPLIADO: EL RESPALDO DE SIMILITUD YA NO
004120*    SOLO COMPARABA LA PRIMERA LETRA - AHORA DEPURA EL NOMBRE
004140*    (MAYUSCULAS, SOLO LETRAS), PRUEBA SI UNO CONTIENE AL OTRO,
004160*    Y SI NO, SI AMBOS CAEN EN EL MISMO GRUPO DE SINONIMOS
004180*-----------------------------------------------------------------
004200 01  WKS-CAMPO-TRABAJO-NORM       PIC X(20) VALUE SPACES.
004220 01  WKS-CAMPO-TRABAJO-NORM-R REDEFINES WKS-CAMPO-TRABAJO-NORM.
004240     02  WKS-CAR-TRABAJO          PIC X(01) OCCURS 20 TIMES
004260                                   INDEXED BY IDX-CTR.
004280 01  WKS-CAMPO-LIMPIO-NORM        PIC X(20) VALUE SPACES.
004300 01  WKS-CAMPO-LIMPIO-NORM-R REDEFINES WKS-CAMPO-LIMPIO-NORM.
004320     02  WKS-CAR-LIMPIO           PIC X(01) OCCURS 20 TIMES
004340                                   INDEXED BY IDX-CLI.
004360 01  WKS-LONGITUD-TRABAJO         PIC 9(02) COMP VALUE ZEROS.
004380 01  WKS-CAMPO-PROPIO-NORM        PIC X(20) VALUE SPACES.
004400 01  WKS-LONGITUD-PROPIO-NORM     PIC 9(02) COMP VALUE ZEROS.
004420 01  WKS-CAMPO-EXTERNO-NORM       PIC X(20) VALUE SPACES.
004440 01  WKS-LONGITUD-EXTERNO-NORM    PIC 9(02) COMP VALUE ZEROS.
004460 01  WKS-PUNTAJE-SIMILITUD        PIC 9(01)V99 VALUE ZEROS.
004480 01  WKS-CAMPO-CONTENIDO          PIC 9(01) VALUE 0.
004500     88  CAMPO-CONTENIDO              VALUE 1.
004520 01  WKS-GRUPO-SINONIMO-PROPIO    PIC 9(02) COMP VALUE ZEROS.
004540 01  WKS-GRUPO-SINONIMO-EXTERNO   PIC 9(02) COMP VALUE ZEROS.
004560*-----------------------------------------------------------------
004580*    CONTADORES DE ESTADISTICA FINAL
004600*-----------------------------------------------------------------
004620 01  WKS-TOTALES-EDIT.
004640     02  WKS-TOT-LEIDOS           PIC 9(07) COMP VALUE ZEROS.
004660     02  WKS-TOT-ESCRITOS         PIC 9(07) COMP VALUE ZEROS.
004680     02  WKS-TOT-CONSULTA         PIC 9(07) COMP VALUE ZEROS.
004700     02  WKS-TOT-ACEPTA           PIC 9(07) COMP VALUE ZEROS.
004720     02  WKS-TOT-RECHAZA          PIC 9(07) COMP VALUE ZEROS.
004740     02  WKS-TOT-CONFIRMA         PIC 9(07) COMP VALUE ZEROS.
004760     02  WKS-TOT-GENERAL          PIC 9(07) COMP VALUE ZEROS.
004780     02  WKS-TOT-CONFIANZA-ALTA   PIC 9(07) COMP VALUE ZEROS.
004800     02  WKS-TOT-CONFIANZA-MEDIA  PIC 9(07) COMP VALUE ZEROS.
004820     02  WKS-TOT-CONFIANZA-BAJA   PIC 9(07) COMP VALUE ZEROS.
004840 01  WKS-SALIDA-EDIT              PIC ZZZ,ZZ9.
004860*
004880 PROCEDURE DIVISION.
004900*-----------------------------------------------------------------
004920*    SECCION PRINCIPAL DEL PROGRAMA
004940*-----------------------------------------------------------------
004960 000-MAIN SECTION.
004980     PERFORM 100-ABRIR-ARCHIVOS
005000     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
005020     PERFORM 350-CALCULAR-SIMILITUD-CAMPO
005040     PERFORM 200-LEER-RAWENQ
005060     PERFORM 210-PROCESAR-CORREO UNTIL FIN-RAWENQ
005080     PERFORM 800-ESTADISTICAS
005100     PERFORM 900-CIERRA-ARCHIVOS
005120     STOP RUN.
005140 000-MAIN-E. EXIT.
005160*-----------------------------------------------------------------
005180*    SERIE 100 - APERTURA DE ARCHIVOS
005200*-----------------------------------------------------------------
005220 100-ABRIR-ARCHIVOS SECTION.
005240     OPEN INPUT  RAWENQ
005260     OPEN OUTPUT ENQITM
005280     IF FS-RAWENQ NOT EQUAL 0
005300        MOVE 'OPEN'   TO ACCION
005320        MOVE SPACES    TO LLAVE
005340        MOVE 'RAWENQ'  TO ARCHIVO
005360        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
005380                         LLAVE, FS-RAWENQ, FSE-RAWENQ
005400        DISPLAY "CTZEXTR1 - NO SE PUDO ABRIR RAWENQ" UPON CONSOLE
005420        MOVE 91 TO RETURN-CODE
005440        PERFORM 900-CIERRA-ARCHIVOS
005460        STOP RUN
005480     END-IF
005500     IF FS-ENQITM NOT EQUAL 0
005520        MOVE 'OPEN'   TO ACCION
005540        MOVE SPACES    TO LLAVE
005560        MOVE 'ENQITM'  TO ARCHIVO
005580        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
005600                         LLAVE, FS-ENQITM, FSE-ENQITM
005620        DISPLAY "CTZEXTR1 - NO SE PUDO ABRIR ENQITM" UPON CONSOLE
005640        MOVE 91 TO RETURN-CODE
005660        PERFORM 900-CIERRA-ARCHIVOS
005680        STOP RUN
005700     END-IF.
005720 100-ABRIR-ARCHIVOS-E. EXIT.
005740*-----------------------------------------------------------------
005760*    SERIE 200 - LECTURA DE CORREOS CRUDOS Y PROCESO DE CADA UNO
005780*-----------------------------------------------------------------
005800 200-LEER-RAWENQ SECTION.
005820     READ RAWENQ NEXT RECORD
005840         AT END
005860             MOVE 1 TO WKS-FIN-RAWENQ
005880         NOT AT END
005900             ADD 1 TO WKS-TOT-LEIDOS
005920     END-READ
005940     IF FS-RAWENQ NOT EQUAL 0 AND FS-RAWENQ NOT EQUAL 10
005960        MOVE 'READ'   TO ACCION
005980        MOVE CTZW-ENQUIRY-ID TO LLAVE
006000        MOVE 'RAWENQ'  TO ARCHIVO
006020        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
006040                         LLAVE, FS-RAWENQ, FSE-RAWENQ
006060        DISPLAY "CTZEXTR1 - ERROR LEYENDO RAWENQ" UPON CONSOLE
006080        MOVE 91 TO RETURN-CODE
006100        PERFORM 900-CIERRA-ARCHIVOS
006120        STOP RUN
006140     END-IF.
006160 200-LEER-RAWENQ-E. EXIT.
006180
006200 210-PROCESAR-CORREO SECTION.
006220     INITIALIZE CTZI-REGISTRO-ENQUIRY
006240     PERFORM 360-NORMALIZAR-TEXTO
006260     PERFORM 300-CLASIFICAR-CORREO
006280     PERFORM 310-EXTRAER-ATRIBUTOS
006300     PERFORM 340-CONVERTIR-UNIDAD-PESO
006320     PERFORM 330-EXTRAER-REFERENCIAS
006340     PERFORM 320-CALCULAR-CONFIANZA
006360     PERFORM 400-ESCRIBIR-ENQITM
006380     PERFORM 200-LEER-RAWENQ.
006400 210-PROCESAR-CORREO-E. EXIT.
006420*-----------------------------------------------------------------
006440*    SERIE 300 - CLASIFICACION DEL TIPO/ETAPA/ACCION DEL CORREO
006460*    (SE EVALUA SOBRE EL TEXTO YA CONVERTIDO A MAYUSCULAS, EN EL
006480*    ORDEN DE PRIORIDAD QUE INDICA EL MANUAL DE COTIZACIONES)
006500*-----------------------------------------------------------------
006520 300-CLASIFICAR-CORREO SECTION.
006540     MOVE SPACES TO WKS-TIPO-CORREO
006560     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
006580             FOR ALL "QUOTE"
006600     IF WKS-CONTADOR-OCURRENCIA > 0
006620        MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
006640        INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
006660                FOR ALL "ACCEPT" "APPROVE" "CONFIRMED"
006680        IF WKS-CONTADOR-OCURRENCIA > 0
006700           MOVE "QUOTE-ACCEPTANCE    " TO WKS-TIPO-CORREO
006720        ELSE
006740           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
006760           INSPECT WKS-TEXTO-MAYUSC TALLYING
006780                   WKS-CONTADOR-OCURRENCIA
006800                   FOR ALL "REJECT" "DECLINE"
006820           IF WKS-CONTADOR-OCURRENCIA > 0
006840              MOVE "QUOTE-REJECTION     " TO WKS-TIPO-CORREO
006860           END-IF
006880        END-IF
006900     END-IF
006920     IF WKS-TIPO-CORREO = SPACES
006940        MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
006960        INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
006980                FOR ALL "ORDER"
007000        IF WKS-CONTADOR-OCURRENCIA > 0
007020           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
007040           INSPECT WKS-TEXTO-MAYUSC TALLYING
007060                   WKS-CONTADOR-OCURRENCIA
007080                   FOR ALL "CONFIRM" "PLACE"
007100           IF WKS-CONTADOR-OCURRENCIA > 0
007120              MOVE "ORDER-CONFIRMATION  " TO WKS-TIPO-CORREO
007140           END-IF
007160        END-IF
007180     END-IF
007200     IF WKS-TIPO-CORREO = SPACES
007220        MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
007240        INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
007260                FOR ALL "INQUIRY" "ENQUIRY" "QUOTE REQUEST"
007280                        "NEED" "REQUIRE" "LOOKING FOR"
007300        IF WKS-CONTADOR-OCURRENCIA > 0
007320           MOVE "ENQUIRY             " TO WKS-TIPO-CORREO
007340        END-IF
007360     END-IF
007380     IF WKS-TIPO-CORREO = SPACES
007400        MOVE "GENERAL             " TO WKS-TIPO-CORREO
007420     END-IF
007440     EVALUATE TRUE
007460         WHEN WKS-ES-CONSULTA
007480             MOVE "INITIAL-ENQUIRY     " TO WKS-ETAPA-CORREO
007500             MOVE "EXTRACT-INFO-AND-GENERATE-QUOTE"
007520                                          TO WKS-ACCION-SUGERIDA
007540             ADD 1 TO WKS-TOT-CONSULTA
007560         WHEN WKS-ES-ACEPTA-COTIZACION
007580             MOVE "ORDER-PLACEMENT     " TO WKS-ETAPA-CORREO
007600             MOVE "CONVERT-QUOTE-TO-ORDER      "
007620                                          TO WKS-ACCION-SUGERIDA
007640             ADD 1 TO WKS-TOT-ACEPTA
007660         WHEN WKS-ES-RECHAZA-COTIZACION
007680             MOVE "ENQUIRY-CLOSED      " TO WKS-ETAPA-CORREO
007700             MOVE "ARCHIVE-THREAD              "
007720                                          TO WKS-ACCION-SUGERIDA
007740             ADD 1 TO WKS-TOT-RECHAZA
007760         WHEN WKS-ES-CONFIRMA-ORDEN
007780             MOVE "ORDER-CONFIRMED     " TO WKS-ETAPA-CORREO
007800             MOVE "PROCESS-ORDER               "
007820                                          TO WKS-ACCION-SUGERIDA
007840             ADD 1 TO WKS-TOT-CONFIRMA
007860         WHEN OTHER
007880             MOVE "FOLLOW-UP           " TO WKS-ETAPA-CORREO
007900             MOVE "REVIEW-MANUALLY             "
007920                                          TO WKS-ACCION-SUGERIDA
007940             ADD 1 TO WKS-TOT-GENERAL
007960     END-EVALUATE.
007980 300-CLASIFICAR-CORREO-E. EXIT.
008000*-----------------------------------------------------------------
008020*    SERIE 310 - EXTRACCION DE ATRIBUTOS DE PRODUCTO DEL TEXTO
008040*-----------------------------------------------------------------
008060 310-EXTRAER-ATRIBUTOS SECTION.
008080     PERFORM 311-DETECTAR-ESPECIE
008100     PERFORM 312-DETECTAR-CORTE
008120     PERFORM 313-DETECTAR-ESPECIFICACION-MP
008140     PERFORM 314-DETECTAR-GRADO
008160     PERFORM 315-DETECTAR-EMPAQUE
008180     PERFORM 316-DETECTAR-TRANSPORTE
008200     PERFORM 317-DETECTAR-ENTREGA.
008220 310-EXTRAER-ATRIBUTOS-E. EXIT.
008240
008260 311-DETECTAR-ESPECIE SECTION.
008280     MOVE "UNKNOWN   " TO WKS-ESPECIE
008300     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
008320             FOR ALL "SALMON"
008340     IF WKS-CONTADOR-OCURRENCIA > 0
008360        MOVE "SALMON    " TO WKS-ESPECIE
008380     ELSE
008400        INSPECT WKS-TEXTO-MAYUSC
008420                TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL "COD"
008440        IF WKS-CONTADOR-OCURRENCIA > 0
008460           MOVE "COD       " TO WKS-ESPECIE
008480        ELSE
008500           INSPECT WKS-TEXTO-MAYUSC
008520                TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL "HADDOCK"
008540           IF WKS-CONTADOR-OCURRENCIA > 0
008560              MOVE "HADDOCK   " TO WKS-ESPECIE
008580           ELSE
008600              INSPECT WKS-TEXTO-MAYUSC TALLYING
008620                   WKS-CONTADOR-OCURRENCIA FOR ALL "POLLOCK"
008640              IF WKS-CONTADOR-OCURRENCIA > 0
008660                 MOVE "POLLOCK   " TO WKS-ESPECIE
008680              ELSE
008700                 INSPECT WKS-TEXTO-MAYUSC TALLYING
008720                      WKS-CONTADOR-OCURRENCIA FOR ALL "MACKEREL"
008740                 IF WKS-CONTADOR-OCURRENCIA > 0
008760                    MOVE "MACKEREL  " TO WKS-ESPECIE
008780                 ELSE
008800                    INSPECT WKS-TEXTO-MAYUSC TALLYING
008820                         WKS-CONTADOR-OCURRENCIA FOR ALL "HERRING"
008840                    IF WKS-CONTADOR-OCURRENCIA > 0
008860                       MOVE "HERRING   " TO WKS-ESPECIE
008880                    ELSE
008900                       INSPECT WKS-TEXTO-MAYUSC TALLYING
008920                         WKS-CONTADOR-OCURRENCIA FOR ALL
008940                              "WHITEFISH" "WHITE FISH"
008960                       IF WKS-CONTADOR-OCURRENCIA > 0
008980                          MOVE "WHITEFISH " TO WKS-ESPECIE
009000                       END-IF
009020                    END-IF
009040                 END-IF
009060              END-IF
009080           END-IF
009100        END-IF
009120     END-IF.
009140 311-DETECTAR-ESPECIE-E. EXIT.
009160
009180 312-DETECTAR-CORTE SECTION.
009200     MOVE "FILLET    " TO WKS-CORTE
009220     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
009240             FOR ALL "WHOLE"
009260     IF WKS-CONTADOR-OCURRENCIA > 0
009280        MOVE "WHOLE     " TO WKS-CORTE
009300     END-IF
009320     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
009340             FOR ALL "STEAK"
009360     IF WKS-CONTADOR-OCURRENCIA > 0
009380        MOVE "STEAK     " TO WKS-CORTE
009400     END-IF
009420     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
009440             FOR ALL "LOIN"
009460     IF WKS-CONTADOR-OCURRENCIA > 0
009480        MOVE "LOIN      " TO WKS-CORTE
009500     END-IF
009520     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
009540             FOR ALL "TAIL"
009560     IF WKS-CONTADOR-OCURRENCIA > 0
009580        MOVE "TAIL      " TO WKS-CORTE
009600     END-IF.
009620*        NOTA: FILLET/FILET SON LA TARIFA POR DEFECTO - SI EL
009640*        TEXTO NO MENCIONA OTRO CORTE SE QUEDA EN FILLET.
009660 312-DETECTAR-CORTE-E. EXIT.
009680
009700 313-DETECTAR-ESPECIFICACION-MP SECTION.
009720     MOVE "FRESH     " TO WKS-ESPECIFICACION-MP
009740     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
009760             FOR ALL "BLOCK FROZEN"
009780     IF WKS-CONTADOR-OCURRENCIA > 0
009800        MOVE "BLOCK-FROZ" TO WKS-ESPECIFICACION-MP
009820     ELSE
009840        INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
009860                FOR ALL "IQF"
009880        IF WKS-CONTADOR-OCURRENCIA > 0
009900           MOVE "IQF       " TO WKS-ESPECIFICACION-MP
009920        ELSE
009940           INSPECT WKS-TEXTO-MAYUSC
009960                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
009980                   "FROZEN"
010000           IF WKS-CONTADOR-OCURRENCIA > 0
010020              MOVE "FROZEN    " TO WKS-ESPECIFICACION-MP
010040           END-IF
010060        END-IF
010080     END-IF.
010100 313-DETECTAR-ESPECIFICACION-MP-E. EXIT.
010120
010140 314-DETECTAR-GRADO SECTION.
010160     MOVE "STANDARD  " TO WKS-GRADO-PRODUCCION
010180     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
010200             FOR ALL "PREMIUM"
010220     IF WKS-CONTADOR-OCURRENCIA > 0
010240        MOVE "PREMIUM   " TO WKS-GRADO-PRODUCCION
010260     ELSE
010280        INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
010300                FOR ALL "GRADE A"
010320        IF WKS-CONTADOR-OCURRENCIA > 0
010340           MOVE "PREMIUM   " TO WKS-GRADO-PRODUCCION
010360        END-IF
010380     END-IF
010400     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
010420             FOR ALL "ECONOMY"
010440     IF WKS-CONTADOR-OCURRENCIA > 0
010460        MOVE "ECONOMY   " TO WKS-GRADO-PRODUCCION
010480     ELSE
010500        INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
010520                FOR ALL "GRADE C"
010540        IF WKS-CONTADOR-OCURRENCIA > 0
010560           MOVE "ECONOMY   " TO WKS-GRADO-PRODUCCION
010580        END-IF
010600     END-IF
010620     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
010640             FOR ALL "ORGANIC"
010660     IF WKS-CONTADOR-OCURRENCIA > 0
010680        MOVE "ORGANIC   " TO WKS-GRADO-PRODUCCION
010700     END-IF.
010720 314-DETECTAR-GRADO-E. EXIT.
010740
010760 315-DETECTAR-EMPAQUE SECTION.
010780     MOVE "BOX         " TO WKS-EMPAQUE
010800     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
010820             FOR ALL "VACUUM"
010840     IF WKS-CONTADOR-OCURRENCIA > 0
010860        MOVE "VACUUM      " TO WKS-EMPAQUE
010880     END-IF
010900     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
010920             FOR ALL "ICE PACK"
010940     IF WKS-CONTADOR-OCURRENCIA > 0
010960        MOVE "ICE-PACK    " TO WKS-EMPAQUE
010980     ELSE
011000        INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
011020                FOR ALL "ON ICE"
011040        IF WKS-CONTADOR-OCURRENCIA > 0
011060           MOVE "ICE-PACK    " TO WKS-EMPAQUE
011080        END-IF
011100     END-IF
011120     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
011140             FOR ALL "BULK"
011160     IF WKS-CONTADOR-OCURRENCIA > 0
011180        MOVE "BULK        " TO WKS-EMPAQUE
011200     END-IF
011220     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
011240             FOR ALL "RETAIL PACK"
011260     IF WKS-CONTADOR-OCURRENCIA > 0
011280        MOVE "RETAIL      " TO WKS-EMPAQUE
011300     ELSE
011320        INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
011340                FOR ALL "CONSUMER PACK"
011360        IF WKS-CONTADOR-OCURRENCIA > 0
011380           MOVE "RETAIL      " TO WKS-EMPAQUE
011400        END-IF
011420     END-IF.
011440 315-DETECTAR-EMPAQUE-E. EXIT.
011460
011480 316-DETECTAR-TRANSPORTE SECTION.
011500     MOVE "ROAD    " TO WKS-TRANSPORTE
011520     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
011540             FOR ALL "AIR FREIGHT"
011560     IF WKS-CONTADOR-OCURRENCIA > 0
011580        MOVE "AIR     " TO WKS-TRANSPORTE
011600     ELSE
011620        INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
011640                FOR ALL "BY AIR"
011660        IF WKS-CONTADOR-OCURRENCIA > 0
011680           MOVE "AIR     " TO WKS-TRANSPORTE
011700        END-IF
011720     END-IF
011740     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
011760             FOR ALL "SEA FREIGHT"
011780     IF WKS-CONTADOR-OCURRENCIA > 0
011800        MOVE "SEA     " TO WKS-TRANSPORTE
011820     ELSE
011840        INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
011860                FOR ALL "BY SEA"
011880        IF WKS-CONTADOR-OCURRENCIA > 0
011900           MOVE "SEA     " TO WKS-TRANSPORTE
011920        END-IF
011940     END-IF
011960     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
011980             FOR ALL "EXPRESS"
012000     IF WKS-CONTADOR-OCURRENCIA > 0
012020        MOVE "EXPRESS " TO WKS-TRANSPORTE
012040     ELSE
012060        INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
012080                FOR ALL "EXPEDITED"
012100        IF WKS-CONTADOR-OCURRENCIA > 0
012120           MOVE "EXPRESS " TO WKS-TRANSPORTE
012140        END-IF
012160     END-IF.
012180 316-DETECTAR-TRANSPORTE-E. EXIT.
012200
012220 317-DETECTAR-ENTREGA SECTION.
012240     MOVE "STANDARD  " TO WKS-REQUERIMIENTO-ENTREGA
012260     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
012280             FOR ALL "URGENT"
012300     IF WKS-CONTADOR-OCURRENCIA > 0
012320        MOVE "URGENT    " TO WKS-REQUERIMIENTO-ENTREGA
012340     ELSE
012360        INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
012380                FOR ALL "ASAP"
012400        IF WKS-CONTADOR-OCURRENCIA > 0
012420           MOVE "URGENT    " TO WKS-REQUERIMIENTO-ENTREGA
012440        END-IF
012460     END-IF.
012480*        EL REQUERIMIENTO ESPECIAL (FRESH/FROZEN/ORGANIC O
012500*        "STANDARD") YA QUEDA REFLEJADO EN CTZI-ESPEC-MATERIA-
012520*        PRIMA Y CTZI-TIPO-PRODUCTO - NO SE DUPLICA AQUI.
012540 317-DETECTAR-ENTREGA-E. EXIT.
012560*-----------------------------------------------------------------
012580*    SERIE 320 - CALCULO DEL PUNTAJE DE CONFIANZA DEL MAPEO
012600*-----------------------------------------------------------------
012620 320-CALCULAR-CONFIANZA SECTION.                                  LMAR0603
012640     MOVE ZEROS TO WKS-PUNTAJE-CONFIANZA
012660     IF WKS-ESPECIE NOT = "UNKNOWN   " AND
012680        WKS-ESPECIE NOT = "COD       "
012700        ADD 30 TO WKS-PUNTAJE-CONFIANZA
012720        IF WKS-ESPECIE = "SALMON    "
012740           OR WKS-ESPECIE = "HADDOCK   "
012760           OR WKS-ESPECIE = "POLLOCK   "
012780           ADD 40 TO WKS-PUNTAJE-CONFIANZA
012800        END-IF
012820     END-IF
012840     IF WKS-CORTE NOT = "FILLET    " AND WKS-CORTE NOT = SPACES
012860        ADD 25 TO WKS-PUNTAJE-CONFIANZA
012880     END-IF
012900     IF WKS-ESPECIFICACION-MP NOT = "FRESH     " AND
012920        WKS-ESPECIFICACION-MP NOT = SPACES
012940        ADD 20 TO WKS-PUNTAJE-CONFIANZA
012960     END-IF
012980     IF WKS-CANTIDAD-KG > 1 AND WKS-CANTIDAD-KG < 100000
013000        ADD 25 TO WKS-PUNTAJE-CONFIANZA
013020     END-IF
013040     IF WKS-ESPECIE = "UNKNOWN   "
013060        SUBTRACT 30 FROM WKS-PUNTAJE-CONFIANZA
013080     END-IF
013100     IF WKS-CORTE = SPACES
013120        SUBTRACT 20 FROM WKS-PUNTAJE-CONFIANZA
013140     END-IF
013160     IF WKS-ESPECIFICACION-MP = SPACES
013180        SUBTRACT 15 FROM WKS-PUNTAJE-CONFIANZA
013200     END-IF
013220     IF WKS-PUNTAJE-CONFIANZA >= 80
013240        MOVE "HIGH  " TO CTZI-CONFIANZA-MAPEO
013260        ADD 1 TO WKS-TOT-CONFIANZA-ALTA
013280     ELSE
013300        IF WKS-PUNTAJE-CONFIANZA >= 50
013320           MOVE "MEDIUM" TO CTZI-CONFIANZA-MAPEO
013340           ADD 1 TO WKS-TOT-CONFIANZA-MEDIA
013360        ELSE
013380           MOVE "LOW   " TO CTZI-CONFIANZA-MAPEO
013400           ADD 1 TO WKS-TOT-CONFIANZA-BAJA
013420        END-IF
013440     END-IF.
013460 320-CALCULAR-CONFIANZA-E. EXIT.
013480*-----------------------------------------------------------------
013500*    SERIE 330 - EXTRACCION DE REFERENCIA DE COTIZACION U ORDEN
013520*    QUE EL CLIENTE MENCIONE DENTRO DEL CORREO (P.EJ. "QUOTE
013540*    REF: Q1045" O "PO# O2200") - SE USA COMO REFERENCIA PROPIA
013560*    DEL CLIENTE EN EL RENGLON DE CONSULTA GENERADO
013580*-----------------------------------------------------------------
013600 330-EXTRAER-REFERENCIAS SECTION.
013620     MOVE SPACES TO WKS-REFERENCIA-EXTRAIDA
013640     SET IDX-CAR TO 1
013660     SET WKS-DIGITOS-HALLADOS TO ZEROS
013680     PERFORM 331-BUSCAR-REFERENCIA-COTIZ
013700     IF WKS-REFERENCIA-EXTRAIDA = SPACES
013720        PERFORM 332-BUSCAR-REFERENCIA-ORDEN
013740     END-IF.
013760 330-EXTRAER-REFERENCIAS-E. EXIT.
013780
013800 331-BUSCAR-REFERENCIA-COTIZ SECTION.
013820     PERFORM 333-UBICAR-LETRA VARYING IDX-CAR FROM 1 BY 1
013840             UNTIL IDX-CAR > WKS-LONGITUD-TEXTO
013860                OR WKS-REFERENCIA-EXTRAIDA NOT = SPACES.
013880 331-BUSCAR-REFERENCIA-COTIZ-E. EXIT.
013900
013920 332-BUSCAR-REFERENCIA-ORDEN SECTION.
013940     SET IDX-CAR TO 1
013960     PERFORM 334-UBICAR-LETRA-ORDEN VARYING IDX-CAR FROM 1 BY 1
013980             UNTIL IDX-CAR > WKS-LONGITUD-TEXTO
014000                OR WKS-REFERENCIA-EXTRAIDA NOT = SPACES.
014020 332-BUSCAR-REFERENCIA-ORDEN-E. EXIT.
014040*
014060*        SE MARCA LA REFERENCIA DE COTIZACION CUANDO SE HALLA
014080*        UNA LETRA "Q" O "R" SEGUIDA DE AL MENOS UN DIGITO
014100 333-UBICAR-LETRA SECTION.
014120     IF WKS-CARACTER-TEXTO (IDX-CAR) = "Q" OR
014140        WKS-CARACTER-TEXTO (IDX-CAR) = "R"
014160        IF IDX-CAR < WKS-LONGITUD-TEXTO
014180           IF WKS-CARACTER-TEXTO (IDX-CAR + 1) IS NUMERIC
014200              MOVE WKS-CARACTER-TEXTO (IDX-CAR) TO
014220                   WKS-REFERENCIA-EXTRAIDA (1:1)
014240              PERFORM 335-COPIAR-DIGITOS-REFERENCIA
014260           END-IF
014280        END-IF
014300     END-IF.
014320 333-UBICAR-LETRA-E. EXIT.
014340*
014360*        SE MARCA LA REFERENCIA DE ORDEN CUANDO SE HALLA UNA
014380*        LETRA "O" SEGUIDA DE AL MENOS UN DIGITO
014400 334-UBICAR-LETRA-ORDEN SECTION.
014420     IF WKS-CARACTER-TEXTO (IDX-CAR) = "O" OR
014440        WKS-CARACTER-TEXTO (IDX-CAR) = "R"
014460        IF IDX-CAR < WKS-LONGITUD-TEXTO
014480           IF WKS-CARACTER-TEXTO (IDX-CAR + 1) IS NUMERIC
014500              MOVE WKS-CARACTER-TEXTO (IDX-CAR) TO
014520                   WKS-REFERENCIA-EXTRAIDA (1:1)
014540              PERFORM 335-COPIAR-DIGITOS-REFERENCIA
014560           END-IF
014580        END-IF
014600     END-IF.
014620 334-UBICAR-LETRA-ORDEN-E. EXIT.
014640
014660 335-COPIAR-DIGITOS-REFERENCIA SECTION.
014680     MOVE 1 TO WKS-DIGITOS-HALLADOS
014700     PERFORM 336-COPIAR-UN-DIGITO-REF
014720             VARYING WKS-DIGITOS-HALLADOS FROM 2 BY 1
014740             UNTIL WKS-DIGITOS-HALLADOS > 14
014760                OR (IDX-CAR + WKS-DIGITOS-HALLADOS - 1)
014780                    > WKS-LONGITUD-TEXTO
014800                OR WKS-CARACTER-TEXTO
014820                    (IDX-CAR + WKS-DIGITOS-HALLADOS - 1)
014840                    NOT NUMERIC.
014860 335-COPIAR-DIGITOS-REFERENCIA-E. EXIT.
014880
014900 336-COPIAR-UN-DIGITO-REF SECTION.
014920     MOVE WKS-CARACTER-TEXTO (IDX-CAR + WKS-DIGITOS-HALLADOS - 1)
014940          TO WKS-REFERENCIA-EXTRAIDA (WKS-DIGITOS-HALLADOS:1).
014960 336-COPIAR-UN-DIGITO-REF-E. EXIT.
014980*-----------------------------------------------------------------
015000*    SERIE 340 - EXTRACCION DE CANTIDAD Y CONVERSION DE UNIDAD
015020*    DE PESO A KILOGRAMOS.  SE BUSCA LA PRIMERA PALABRA CLAVE DE
015040*    UNIDAD Y SE TOMAN LOS DIGITOS QUE LA ANTECEDEN.
015060*-----------------------------------------------------------------
015080 340-CONVERTIR-UNIDAD-PESO SECTION.
015100     MOVE 1      TO WKS-CANTIDAD-KG
015120     MOVE ZEROS  TO WKS-CANTIDAD-CRUDA WKS-POS-UNIDAD
015140     MOVE 1      TO WKS-FACTOR-CONVERSION
015160     PERFORM 341-UBICAR-UNIDAD
015180     IF WKS-POS-UNIDAD > 0
015200        PERFORM 342-EXTRAER-DIGITOS-PREVIOS
015220        IF WKS-CANTIDAD-CRUDA > 0
015240           COMPUTE WKS-CANTIDAD-DECIMAL ROUNDED =
015260                   WKS-CANTIDAD-CRUDA * WKS-FACTOR-CONVERSION
015280           MOVE WKS-CANTIDAD-DECIMAL TO WKS-CANTIDAD-KG
015300        END-IF
015320     END-IF.
015340 340-CONVERTIR-UNIDAD-PESO-E. EXIT.
015360*
015380*        LAS PALABRAS CLAVE SE BUSCAN EN ORDEN - LA PRIMERA QUE
015400*        APARECE EN EL TEXTO ES LA QUE MANDA (TON ANTES QUE KG
015420*        PORQUE "1 TON" NO DEBE CONFUNDIRSE CON NINGUN "KG").
015440 341-UBICAR-UNIDAD SECTION.
015460     MOVE 1 TO WKS-FACTOR-CONVERSION
015480     PERFORM 343-BUSCAR-POSICION-LITERAL
015500     IF WKS-POS-UNIDAD = 0
015520        PERFORM 344-BUSCAR-POSICION-LIBRA
015540     END-IF
015560     IF WKS-POS-UNIDAD = 0
015580        PERFORM 345-BUSCAR-POSICION-KG
015600     END-IF.
015620 341-UBICAR-UNIDAD-E. EXIT.
015640*
015660*        "TON" TAMBIEN CUBRE "TONNE" PORQUE LA CADENA "TON" YA
015680*        VIENE INCLUIDA DENTRO DE "TONNE"
015700 343-BUSCAR-POSICION-LITERAL SECTION.
015720     MOVE 1000 TO WKS-FACTOR-CONVERSION
015740     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-POS-UNIDAD
015760             FOR CHARACTERS BEFORE INITIAL "TON"
015780     IF WKS-POS-UNIDAD >= WKS-LONGITUD-TEXTO
015800        MOVE ZEROS TO WKS-POS-UNIDAD
015820     ELSE
015840        ADD 1 TO WKS-POS-UNIDAD
015860     END-IF.
015880 343-BUSCAR-POSICION-LITERAL-E. EXIT.
015900
015920 344-BUSCAR-POSICION-LIBRA SECTION.
015940     MOVE 0.453592 TO WKS-FACTOR-CONVERSION
015960     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-POS-UNIDAD
015980             FOR CHARACTERS BEFORE INITIAL "LB"
016000     IF WKS-POS-UNIDAD >= WKS-LONGITUD-TEXTO
016020        MOVE ZEROS TO WKS-POS-UNIDAD
016040        INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-POS-UNIDAD
016060                FOR CHARACTERS BEFORE INITIAL "POUND"
016080        IF WKS-POS-UNIDAD >= WKS-LONGITUD-TEXTO
016100           MOVE ZEROS TO WKS-POS-UNIDAD
016120        ELSE
016140           ADD 1 TO WKS-POS-UNIDAD
016160        END-IF
016180     ELSE
016200        ADD 1 TO WKS-POS-UNIDAD
016220     END-IF.
016240 344-BUSCAR-POSICION-LIBRA-E. EXIT.
016260
016280 345-BUSCAR-POSICION-KG SECTION.
016300     MOVE 1 TO WKS-FACTOR-CONVERSION
016320     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-POS-UNIDAD
016340             FOR CHARACTERS BEFORE INITIAL "KG"
016360     IF WKS-POS-UNIDAD >= WKS-LONGITUD-TEXTO
016380        MOVE ZEROS TO WKS-POS-UNIDAD
016400     ELSE
016420        ADD 1 TO WKS-POS-UNIDAD
016440     END-IF.
016460 345-BUSCAR-POSICION-KG-E. EXIT.
016480*
016500*        SE RETROCEDE DESDE LA POSICION DE LA UNIDAD HASTA
016520*        ENCONTRAR EL PRIMER CARACTER QUE NO SEA DIGITO, Y DE
016540*        AHI SE ARMA EL NUMERO HACIA ADELANTE
016560 342-EXTRAER-DIGITOS-PREVIOS SECTION.
016580     MOVE WKS-POS-UNIDAD TO WKS-POS-INICIO-DIGITO
016600     PERFORM 348-SALTAR-UN-ESPACIO
016620             UNTIL WKS-POS-INICIO-DIGITO = 1
016640                OR WKS-CARACTER-TEXTO
016660                    (WKS-POS-INICIO-DIGITO - 1) NOT = SPACE
016680     PERFORM 346-RETROCEDER-UN-CARACTER
016700             UNTIL WKS-POS-INICIO-DIGITO = 1
016720                OR WKS-CARACTER-TEXTO
016740                    (WKS-POS-INICIO-DIGITO - 1) NOT NUMERIC
016760     PERFORM 347-ACUMULAR-UN-DIGITO
016780             VARYING IDX-CAR FROM WKS-POS-INICIO-DIGITO BY 1
016800             UNTIL IDX-CAR >= WKS-POS-UNIDAD
016820                OR WKS-CARACTER-TEXTO (IDX-CAR) NOT NUMERIC.
016840 342-EXTRAER-DIGITOS-PREVIOS-E. EXIT.
016860*
016880*        SE SALTAN LOS ESPACIOS ENTRE EL NUMERO Y LA PALABRA DE
016900*        UNIDAD (P.EJ. "100 KG" TRAE UN ESPACIO ANTES DE "KG")
016920 348-SALTAR-UN-ESPACIO SECTION.                                   GAPO1410
016940     SUBTRACT 1 FROM WKS-POS-INICIO-DIGITO.
016960 348-SALTAR-UN-ESPACIO-E. EXIT.
016980
017000 346-RETROCEDER-UN-CARACTER SECTION.
017020     SUBTRACT 1 FROM WKS-POS-INICIO-DIGITO.
017040 346-RETROCEDER-UN-CARACTER-E. EXIT.
017060
017080 347-ACUMULAR-UN-DIGITO SECTION.
017100     MOVE WKS-CARACTER-TEXTO (IDX-CAR) TO WKS-UN-DIGITO
017120     COMPUTE WKS-CANTIDAD-CRUDA =
017140             WKS-CANTIDAD-CRUDA * 10 + WKS-UN-DIGITO.
017160 347-ACUMULAR-UN-DIGITO-E. EXIT.
017180*-----------------------------------------------------------------
017200*    SERIE 350 - RESPALDO DE SIMILITUD DE NOMBRE DE CAMPO (SIN
017220*    LLAMADA A SERVICIO EXTERNO) - SE CORRE UNA SOLA VEZ AL
017240*    INICIO DEL LOTE Y DEJA SU SUGERENCIA EN EL SPOOL, PARA EL
017260*    CASO EN QUE EL CLIENTE ENVIE UN FORMULARIO PROPIO Y HAYA
017280*    QUE MAPEAR SUS COLUMNAS A LOS CAMPOS DE ESTE SISTEMA
017300*-----------------------------------------------------------------
017320 350-CALCULAR-SIMILITUD-CAMPO SECTION.                            DRZ2001
017340     DISPLAY "CTZEXTR1 - SUGERENCIAS DE MAPEO DE CAMPO (RESPALDO)"
017360             UPON CONSOLE
017380     PERFORM 351-COMPARAR-UN-CAMPO
017400             VARYING IDX-PROPIO FROM 1 BY 1
017420             UNTIL IDX-PROPIO > 6.
017440 350-CALCULAR-SIMILITUD-CAMPO-E. EXIT.
017460
017480 351-COMPARAR-UN-CAMPO SECTION.
017500     PERFORM 352-NORMALIZAR-CAMPO-PROPIO
017520     PERFORM 353-NORMALIZAR-CAMPO-EXTERNO
017540     MOVE ZEROS TO WKS-PUNTAJE-SIMILITUD
017560     IF WKS-CAMPO-PROPIO-NORM = WKS-CAMPO-EXTERNO-NORM
017580        MOVE 1.00 TO WKS-PUNTAJE-SIMILITUD
017600     ELSE
017620        PERFORM 356-VERIFICAR-CONTENCION
017640        IF CAMPO-CONTENIDO
017660           MOVE 0.80 TO WKS-PUNTAJE-SIMILITUD
017680        ELSE
017700           PERFORM 357-VERIFICAR-SINONIMO
017720        END-IF
017740     END-IF
017760     IF WKS-PUNTAJE-SIMILITUD > 0.60
017780        DISPLAY "   " WKS-CAMPO-EXTERNO (IDX-PROPIO)
017800                " ==> " WKS-CAMPO-PROPIO (IDX-PROPIO)
017820                " (" WKS-PUNTAJE-SIMILITUD ")"
017840                UPON CONSOLE
017860     END-IF.
017880 351-COMPARAR-UN-CAMPO-E. EXIT.
017900*-----------------------------------------------------------------
017920*        DEPURA UN NOMBRE DE CAMPO: LO PASA A MAYUSCULAS Y LE
017940*        QUITA TODO LO QUE NO SEA UNA LETRA (DIGITOS, GUIONES,
017960*        ESPACIOS) ANTES DE COMPARARLO - REQ-6355
017980 352-NORMALIZAR-CAMPO-PROPIO SECTION.
018000     MOVE WKS-CAMPO-PROPIO (IDX-PROPIO) TO WKS-CAMPO-TRABAJO-NORM
018020     INSPECT WKS-CAMPO-TRABAJO-NORM CONVERTING
018040             "abcdefghijklmnopqrstuvwxyz"
018060          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018080     PERFORM 354-DEPURAR-CAMPO-TRABAJO
018100     MOVE WKS-CAMPO-TRABAJO-NORM TO WKS-CAMPO-PROPIO-NORM
018120     MOVE WKS-LONGITUD-TRABAJO   TO WKS-LONGITUD-PROPIO-NORM.
018140 352-NORMALIZAR-CAMPO-PROPIO-E. EXIT.
018160*
018180 353-NORMALIZAR-CAMPO-EXTERNO SECTION.
018200     MOVE WKS-CAMPO-EXTERNO (IDX-PROPIO) TO WKS-CAMPO-TRABAJO-NORM
018220     INSPECT WKS-CAMPO-TRABAJO-NORM CONVERTING
018240             "abcdefghijklmnopqrstuvwxyz"
018260          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018280     PERFORM 354-DEPURAR-CAMPO-TRABAJO
018300     MOVE WKS-CAMPO-TRABAJO-NORM TO WKS-CAMPO-EXTERNO-NORM
018320     MOVE WKS-LONGITUD-TRABAJO   TO WKS-LONGITUD-EXTERNO-NORM.
018340 353-NORMALIZAR-CAMPO-EXTERNO-E. EXIT.
018360*
018380*        MOTOR COMPARTIDO DE DEPURACION - RECORRE LOS 20
018400*        CARACTERES DE WKS-CAMPO-TRABAJO-NORM Y DEJA SOLO LAS
018420*        LETRAS EN WKS-CAMPO-LIMPIO-NORM, CONTANDO CUANTAS QUEDAN
018440 354-DEPURAR-CAMPO-TRABAJO SECTION.
018460     MOVE SPACES TO WKS-CAMPO-LIMPIO-NORM
018480     MOVE ZEROS TO WKS-LONGITUD-TRABAJO
018500     PERFORM 355-DEPURAR-UN-CARACTER
018520             VARYING IDX-CTR FROM 1 BY 1 UNTIL IDX-CTR > 20
018540     MOVE WKS-CAMPO-LIMPIO-NORM TO WKS-CAMPO-TRABAJO-NORM.
018560 354-DEPURAR-CAMPO-TRABAJO-E. EXIT.
018580*
018600 355-DEPURAR-UN-CARACTER SECTION.
018620     IF WKS-CAR-TRABAJO (IDX-CTR) >= "A" AND
018640        WKS-CAR-TRABAJO (IDX-CTR) <= "Z"
018660        ADD 1 TO WKS-LONGITUD-TRABAJO
018680        MOVE WKS-CAR-TRABAJO (IDX-CTR) TO
018700             WKS-CAR-LIMPIO (WKS-LONGITUD-TRABAJO)
018720     END-IF.
018740 355-DEPURAR-UN-CARACTER-E. EXIT.
018760*-----------------------------------------------------------------
018780*        PRUEBA "UNO CONTIENE AL OTRO" - REQ-6355.  EL NOMBRE
018800*        PROPIO DE ESTE SISTEMA SE BUSCA DENTRO DEL EXTERNO Y
018820*        VICEVERSA, IGUAL COMO SE BUSCA "GYRO"/"TUNNEL" DENTRO
018840*        DE CTZI-INSTRUCCION-ESPECIAL EN OTRAS PARTES DEL LOTE
018860 356-VERIFICAR-CONTENCION SECTION.
018880     MOVE 0 TO WKS-CAMPO-CONTENIDO
018900     MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
018920     IF WKS-LONGITUD-PROPIO-NORM > 0 AND
018940        WKS-LONGITUD-EXTERNO-NORM > 0
018960        INSPECT WKS-CAMPO-EXTERNO-NORM
018980                (1:WKS-LONGITUD-EXTERNO-NORM)
019000                TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
019020                WKS-CAMPO-PROPIO-NORM (1:WKS-LONGITUD-PROPIO-NORM)
019040        IF WKS-CONTADOR-OCURRENCIA = 0
019060           INSPECT WKS-CAMPO-PROPIO-NORM
019080                   (1:WKS-LONGITUD-PROPIO-NORM)
019100                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
019120                   WKS-CAMPO-EXTERNO-NORM
019140                   (1:WKS-LONGITUD-EXTERNO-NORM)
019160        END-IF
019180        IF WKS-CONTADOR-OCURRENCIA > 0
019200           MOVE 1 TO WKS-CAMPO-CONTENIDO
019220        END-IF
019240     END-IF.
019260 356-VERIFICAR-CONTENCION-E. EXIT.
019280*-----------------------------------------------------------------
019300*        SI NO SE CONTIENEN, SE PRUEBA SI AMBOS NOMBRES CAEN EN
019320*        EL MISMO GRUPO DE SINONIMOS DEL MANUAL DE MAPEO DE
019340*        CAMPOS (REQ-6355) - SI CAEN EN EL MISMO GRUPO, 0.70
019360 357-VERIFICAR-SINONIMO SECTION.
019380     PERFORM 358-CLASIFICAR-GRUPO-PROPIO
019400     PERFORM 359-CLASIFICAR-GRUPO-EXTERNO
019420     IF WKS-GRUPO-SINONIMO-PROPIO > 0 AND
019440        WKS-GRUPO-SINONIMO-PROPIO = WKS-GRUPO-SINONIMO-EXTERNO
019460        MOVE 0.70 TO WKS-PUNTAJE-SIMILITUD
019480     END-IF.
019500 357-VERIFICAR-SINONIMO-E. EXIT.
019520*
019540*        GRUPOS:  1 EMAIL/MAIL/ADDRESS     5 ADDRESS/LOCATION/ADDR
019560*                 2 COMPANY/ORG/BUSINESS    6 DATE/TIME/CREATE/UPD
019580*                 3 NAME/TITLE/LABEL        7 AMOUNT/PRICE/COST..
019600*                 4 PHONE/TEL/MOBILE/CONT.  8 QUANTITY/QTY/COUNT.
019620 358-CLASIFICAR-GRUPO-PROPIO SECTION.
019640     MOVE ZEROS TO WKS-GRUPO-SINONIMO-PROPIO
019660     IF WKS-LONGITUD-PROPIO-NORM > 0
019680        MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
019700        INSPECT WKS-CAMPO-PROPIO-NORM (1:WKS-LONGITUD-PROPIO-NORM)
019720                TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
019740                "EMAIL" "MAIL" "ADDRESS"
019760        IF WKS-CONTADOR-OCURRENCIA > 0
019780           MOVE 1 TO WKS-GRUPO-SINONIMO-PROPIO
019800        END-IF
019820        IF WKS-GRUPO-SINONIMO-PROPIO = 0
019840           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
019860           INSPECT WKS-CAMPO-PROPIO-NORM
019880                   (1:WKS-LONGITUD-PROPIO-NORM)
019900                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
019920                   "COMPANY" "ORGANIZATION" "ORG" "BUSINESS"
019940           IF WKS-CONTADOR-OCURRENCIA > 0
019960              MOVE 2 TO WKS-GRUPO-SINONIMO-PROPIO
019980           END-IF
020000        END-IF
020020        IF WKS-GRUPO-SINONIMO-PROPIO = 0
020040           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
020060           INSPECT WKS-CAMPO-PROPIO-NORM
020080                   (1:WKS-LONGITUD-PROPIO-NORM)
020100                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
020120                   "NAME" "TITLE" "LABEL"
020140           IF WKS-CONTADOR-OCURRENCIA > 0
020160              MOVE 3 TO WKS-GRUPO-SINONIMO-PROPIO
020180           END-IF
020200        END-IF
020220        IF WKS-GRUPO-SINONIMO-PROPIO = 0
020240           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
020260           INSPECT WKS-CAMPO-PROPIO-NORM
020280                   (1:WKS-LONGITUD-PROPIO-NORM)
020300                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
020320                   "PHONE" "TEL" "MOBILE" "CONTACT"
020340           IF WKS-CONTADOR-OCURRENCIA > 0
020360              MOVE 4 TO WKS-GRUPO-SINONIMO-PROPIO
020380           END-IF
020400        END-IF
020420        IF WKS-GRUPO-SINONIMO-PROPIO = 0
020440           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
020460           INSPECT WKS-CAMPO-PROPIO-NORM
020480                   (1:WKS-LONGITUD-PROPIO-NORM)
020500                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
020520                   "ADDRESS" "LOCATION" "ADDR"
020540           IF WKS-CONTADOR-OCURRENCIA > 0
020560              MOVE 5 TO WKS-GRUPO-SINONIMO-PROPIO
020580           END-IF
020600        END-IF
020620        IF WKS-GRUPO-SINONIMO-PROPIO = 0
020640           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
020660           INSPECT WKS-CAMPO-PROPIO-NORM
020680                   (1:WKS-LONGITUD-PROPIO-NORM)
020700                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
020720                   "DATE" "TIME" "CREATED" "UPDATED"
020740           IF WKS-CONTADOR-OCURRENCIA > 0
020760              MOVE 6 TO WKS-GRUPO-SINONIMO-PROPIO
020780           END-IF
020800        END-IF
020820        IF WKS-GRUPO-SINONIMO-PROPIO = 0
020840           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
020860           INSPECT WKS-CAMPO-PROPIO-NORM
020880                   (1:WKS-LONGITUD-PROPIO-NORM)
020900                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
020920                   "AMOUNT" "PRICE" "COST" "TOTAL" "VALUE"
020940           IF WKS-CONTADOR-OCURRENCIA > 0
020960              MOVE 7 TO WKS-GRUPO-SINONIMO-PROPIO
020980           END-IF
021000        END-IF
021020        IF WKS-GRUPO-SINONIMO-PROPIO = 0
021040           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
021060           INSPECT WKS-CAMPO-PROPIO-NORM
021080                   (1:WKS-LONGITUD-PROPIO-NORM)
021100                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
021120                   "QUANTITY" "QTY" "AMOUNT" "COUNT"
021140           IF WKS-CONTADOR-OCURRENCIA > 0
021160              MOVE 8 TO WKS-GRUPO-SINONIMO-PROPIO
021180           END-IF
021200        END-IF
021220     END-IF.
021240 358-CLASIFICAR-GRUPO-PROPIO-E. EXIT.
021260*
021280 359-CLASIFICAR-GRUPO-EXTERNO SECTION.
021300     MOVE ZEROS TO WKS-GRUPO-SINONIMO-EXTERNO
021320     IF WKS-LONGITUD-EXTERNO-NORM > 0
021340        MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
021360        INSPECT WKS-CAMPO-EXTERNO-NORM
021380                (1:WKS-LONGITUD-EXTERNO-NORM)
021400                TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
021420                "EMAIL" "MAIL" "ADDRESS"
021440        IF WKS-CONTADOR-OCURRENCIA > 0
021460           MOVE 1 TO WKS-GRUPO-SINONIMO-EXTERNO
021480        END-IF
021500        IF WKS-GRUPO-SINONIMO-EXTERNO = 0
021520           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
021540           INSPECT WKS-CAMPO-EXTERNO-NORM
021560                   (1:WKS-LONGITUD-EXTERNO-NORM)
021580                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
021600                   "COMPANY" "ORGANIZATION" "ORG" "BUSINESS"
021620           IF WKS-CONTADOR-OCURRENCIA > 0
021640              MOVE 2 TO WKS-GRUPO-SINONIMO-EXTERNO
021660           END-IF
021680        END-IF
021700        IF WKS-GRUPO-SINONIMO-EXTERNO = 0
021720           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
021740           INSPECT WKS-CAMPO-EXTERNO-NORM
021760                   (1:WKS-LONGITUD-EXTERNO-NORM)
021780                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
021800                   "NAME" "TITLE" "LABEL"
021820           IF WKS-CONTADOR-OCURRENCIA > 0
021840              MOVE 3 TO WKS-GRUPO-SINONIMO-EXTERNO
021860           END-IF
021880        END-IF
021900        IF WKS-GRUPO-SINONIMO-EXTERNO = 0
021920           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
021940           INSPECT WKS-CAMPO-EXTERNO-NORM
021960                   (1:WKS-LONGITUD-EXTERNO-NORM)
021980                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
022000                   "PHONE" "TEL" "MOBILE" "CONTACT"
022020           IF WKS-CONTADOR-OCURRENCIA > 0
022040              MOVE 4 TO WKS-GRUPO-SINONIMO-EXTERNO
022060           END-IF
022080        END-IF
022100        IF WKS-GRUPO-SINONIMO-EXTERNO = 0
022120           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
022140           INSPECT WKS-CAMPO-EXTERNO-NORM
022160                   (1:WKS-LONGITUD-EXTERNO-NORM)
022180                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
022200                   "ADDRESS" "LOCATION" "ADDR"
022220           IF WKS-CONTADOR-OCURRENCIA > 0
022240              MOVE 5 TO WKS-GRUPO-SINONIMO-EXTERNO
022260           END-IF
022280        END-IF
022300        IF WKS-GRUPO-SINONIMO-EXTERNO = 0
022320           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
022340           INSPECT WKS-CAMPO-EXTERNO-NORM
022360                   (1:WKS-LONGITUD-EXTERNO-NORM)
022380                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
022400                   "DATE" "TIME" "CREATED" "UPDATED"
022420           IF WKS-CONTADOR-OCURRENCIA > 0
022440              MOVE 6 TO WKS-GRUPO-SINONIMO-EXTERNO
022460           END-IF
022480        END-IF
022500        IF WKS-GRUPO-SINONIMO-EXTERNO = 0
022520           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
022540           INSPECT WKS-CAMPO-EXTERNO-NORM
022560                   (1:WKS-LONGITUD-EXTERNO-NORM)
022580                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
022600                   "AMOUNT" "PRICE" "COST" "TOTAL" "VALUE"
022620           IF WKS-CONTADOR-OCURRENCIA > 0
022640              MOVE 7 TO WKS-GRUPO-SINONIMO-EXTERNO
022660           END-IF
022680        END-IF
022700        IF WKS-GRUPO-SINONIMO-EXTERNO = 0
022720           MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
022740           INSPECT WKS-CAMPO-EXTERNO-NORM
022760                   (1:WKS-LONGITUD-EXTERNO-NORM)
022780                   TALLYING WKS-CONTADOR-OCURRENCIA FOR ALL
022800                   "QUANTITY" "QTY" "AMOUNT" "COUNT"
022820           IF WKS-CONTADOR-OCURRENCIA > 0
022840              MOVE 8 TO WKS-GRUPO-SINONIMO-EXTERNO
022860           END-IF
022880        END-IF
022900     END-IF.
022920 359-CLASIFICAR-GRUPO-EXTERNO-E. EXIT.
022940*-----------------------------------------------------------------
022960*    SERIE 360 - LIMPIEZA DEL TEXTO CRUDO DEL CORREO ANTES DE
022980*    CLASIFICARLO: SE QUITAN RENGLONES/ESPACIOS DE MAS, SE
023000*    CONVIERTE A MAYUSCULAS PARA COMPARAR, Y SE CORTA EL TEXTO
023020*    EN LA FIRMA DEL REMITENTE SI APARECE (NO INTERESA PARA LA
023040*    CLASIFICACION NI LA EXTRACCION DE ATRIBUTOS)
023060*-----------------------------------------------------------------
023080*    EEDR0809 - SE AGREGA DECODIFICACION DE ENTIDADES HTML QUE
023082*    QUEDAN EMBEBIDAS EN EL TEXTO PLANO (&NBSP; &AMP; &LT; &GT;
023084*    &QUOT;) - EL CORREO YA VIENE EN FORMATO PLANO PERO MUCHOS
023086*    CLIENTES OFIMATICOS DEJAN LA ENTIDAD SIN RESOLVER AL
023088*    CONVERTIR DE HTML A TEXTO.
023090 360-NORMALIZAR-TEXTO SECTION.
023100     MOVE CTZW-TEXTO-CORREO TO WKS-TEXTO-MAYUSC
023120     INSPECT WKS-TEXTO-MAYUSC CONVERTING
023140             "abcdefghijklmnopqrstuvwxyz"
023160          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023170     INSPECT WKS-TEXTO-MAYUSC REPLACING ALL "&NBSP;" BY "      "
023172     INSPECT WKS-TEXTO-MAYUSC REPLACING ALL "&QUOT;" BY """     "
023174     INSPECT WKS-TEXTO-MAYUSC REPLACING ALL "&AMP;"  BY "&    "
023176     INSPECT WKS-TEXTO-MAYUSC REPLACING ALL "&LT;"   BY "<   "
023178     INSPECT WKS-TEXTO-MAYUSC REPLACING ALL "&GT;"   BY ">   "
023180     PERFORM 361-COLAPSAR-ESPACIOS
023200     PERFORM 362-RECORTAR-FIRMA
023220     PERFORM 363-MEDIR-LONGITUD.
023240 360-NORMALIZAR-TEXTO-E. EXIT.
023260*
023280*        DOS O MAS ESPACIOS O TABULADORES SEGUIDOS SE DEJAN EN
023300*        UNO SOLO, PARA QUE LA BUSQUEDA DE "QUOTE REQUEST" NO
023310*        FALLE POR UN RENGLON EN BLANCO DE MAS.  EEDR0809 -
023312*        SE REPITE EL REPLACE HASTA QUE YA NO QUEDEN ESPACIOS
023314*        DOBLES (UN SOLO PASE NO ALCANZA A COLAPSAR CORRIDAS DE
023316*        3 O MAS ESPACIOS) Y SE CONVIERTEN LOS TABULADORES.
023320 361-COLAPSAR-ESPACIOS SECTION.
023330     INSPECT WKS-TEXTO-MAYUSC REPLACING ALL X"09" BY " "
023340     MOVE 1 TO WKS-CONTADOR-OCURRENCIA
023350     PERFORM 365-COLAPSAR-ESPACIOS-PASE
023360             UNTIL WKS-CONTADOR-OCURRENCIA = 0.
023380 361-COLAPSAR-ESPACIOS-E. EXIT.
023382*
023384*        EEDR0809 - UN PASE DEL COLAPSO DE ESPACIOS DOBLES; SE
023386*        REPITE DESDE 361 HASTA QUE UN PASE YA NO ENCUENTRE
023388*        OCURRENCIAS (CORRIDAS DE 3+ ESPACIOS NECESITAN VARIOS
023390*        PASES PARA QUEDAR EN UN SOLO ESPACIO).
023392 365-COLAPSAR-ESPACIOS-PASE SECTION.
023393     MOVE ZEROS TO WKS-CONTADOR-OCURRENCIA
023394     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-CONTADOR-OCURRENCIA
023395             FOR ALL "  "
023396     IF WKS-CONTADOR-OCURRENCIA > 0
023397        INSPECT WKS-TEXTO-MAYUSC REPLACING ALL "  " BY " "
023398     END-IF.
023399 365-COLAPSAR-ESPACIOS-PASE-E. EXIT.
023400*
023420*        SE BUSCA LA PRIMERA MARCA DE FIRMA QUE APAREZCA, DE LAS
023430*        8 RECONOCIDAS (BEST REGARDS/REGARDS/KIND REGARDS VIA LA
023440*        SUBCADENA "REGARDS", SINCERELY, THANK YOU, THANKS, "BR,"
023450*        Y RGDS) Y SE BORRA DE AHI EN ADELANTE - EEDR0809
023460 362-RECORTAR-FIRMA SECTION.                                      EEDR0809
023480     MOVE WKS-LONGITUD-TEXTO TO WKS-POS-UNIDAD
023500     MOVE ZEROS TO WKS-POS-FIRMA-TMP
023502     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-POS-FIRMA-TMP
023504             FOR CHARACTERS BEFORE INITIAL "REGARDS"
023506     IF WKS-POS-FIRMA-TMP < WKS-POS-UNIDAD
023508        MOVE WKS-POS-FIRMA-TMP TO WKS-POS-UNIDAD
023510     END-IF
023512     MOVE ZEROS TO WKS-POS-FIRMA-TMP
023514     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-POS-FIRMA-TMP
023516             FOR CHARACTERS BEFORE INITIAL "SINCERELY"
023518     IF WKS-POS-FIRMA-TMP < WKS-POS-UNIDAD
023520        MOVE WKS-POS-FIRMA-TMP TO WKS-POS-UNIDAD
023522     END-IF
023524     MOVE ZEROS TO WKS-POS-FIRMA-TMP
023526     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-POS-FIRMA-TMP
023528             FOR CHARACTERS BEFORE INITIAL "THANK YOU"
023530     IF WKS-POS-FIRMA-TMP < WKS-POS-UNIDAD
023532        MOVE WKS-POS-FIRMA-TMP TO WKS-POS-UNIDAD
023534     END-IF
023536     MOVE ZEROS TO WKS-POS-FIRMA-TMP
023538     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-POS-FIRMA-TMP
023540             FOR CHARACTERS BEFORE INITIAL "THANKS"
023542     IF WKS-POS-FIRMA-TMP < WKS-POS-UNIDAD
023544        MOVE WKS-POS-FIRMA-TMP TO WKS-POS-UNIDAD
023546     END-IF
023548     MOVE ZEROS TO WKS-POS-FIRMA-TMP
023550     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-POS-FIRMA-TMP
023552             FOR CHARACTERS BEFORE INITIAL "BR,"
023554     IF WKS-POS-FIRMA-TMP < WKS-POS-UNIDAD
023556        MOVE WKS-POS-FIRMA-TMP TO WKS-POS-UNIDAD
023558     END-IF
023560     MOVE ZEROS TO WKS-POS-FIRMA-TMP
023562     INSPECT WKS-TEXTO-MAYUSC TALLYING WKS-POS-FIRMA-TMP
023564             FOR CHARACTERS BEFORE INITIAL "RGDS"
023566     IF WKS-POS-FIRMA-TMP < WKS-POS-UNIDAD
023568        MOVE WKS-POS-FIRMA-TMP TO WKS-POS-UNIDAD
023570     END-IF
023580     IF WKS-POS-UNIDAD < WKS-LONGITUD-TEXTO AND WKS-POS-UNIDAD
023590        > 0
023595        MOVE SPACES TO WKS-TEXTO-MAYUSC (WKS-POS-UNIDAD + 1:)
023598     END-IF.
023620 362-RECORTAR-FIRMA-E. EXIT.
023640*
023660*        SE MIDE CUANTOS CARACTERES UTILES QUEDARON (SIN LOS
023680*        ESPACIOS DE RELLENO A LA DERECHA) PARA QUE LAS RUTINAS
023700*        DE BUSQUEDA DE DIGITOS NO SE SALGAN DEL TEXTO REAL
023720 363-MEDIR-LONGITUD SECTION.
023740     MOVE 200 TO WKS-LONGITUD-TEXTO
023760     PERFORM 364-REDUCIR-LONGITUD
023780             UNTIL WKS-LONGITUD-TEXTO = 1
023800                OR WKS-CARACTER-TEXTO (WKS-LONGITUD-TEXTO)
023820                    NOT = SPACE.
023840 363-MEDIR-LONGITUD-E. EXIT.
023860
023880 364-REDUCIR-LONGITUD SECTION.
023900     SUBTRACT 1 FROM WKS-LONGITUD-TEXTO.
023920 364-REDUCIR-LONGITUD-E. EXIT.
023940*-----------------------------------------------------------------
023960*    SERIE 400 - ESCRITURA DEL RENGLON DE CONSULTA YA CLASIFICADO
023980*-----------------------------------------------------------------
024000 400-ESCRIBIR-ENQITM SECTION.
024020     MOVE CTZW-ENQUIRY-ID       TO CTZI-ENQUIRY-ID
024040     MOVE 1                     TO CTZI-ITEM-SEQ
024060     MOVE WKS-REFERENCIA-EXTRAIDA TO CTZI-CUST-SKU-REF
024080     MOVE WKS-ESPECIE            TO CTZI-PRODUCTO
024100     MOVE WKS-CORTE              TO CTZI-TIPO-CORTE
024120     MOVE WKS-ESPECIFICACION-MP  TO CTZI-ESPEC-MATERIA-PRIMA
024140     MOVE WKS-GRADO-PRODUCCION   TO CTZI-TIPO-PRODUCTO
024160     MOVE WKS-EMPAQUE             TO CTZI-TIPO-EMPAQUE
024180     MOVE SPACES                 TO CTZI-CANTIDAD-CAJA
024200     MOVE WKS-TRANSPORTE          TO CTZI-MODO-TRANSPORTE
024220     MOVE WKS-CANTIDAD-KG         TO CTZI-CANTIDAD-SOLICITADA
024240     STRING WKS-ETAPA-CORREO DELIMITED BY "  "
024260            " / " DELIMITED BY SIZE
024280            WKS-REQUERIMIENTO-ENTREGA DELIMITED BY "  "
024300            INTO CTZI-INSTRUCCION-ESPECIAL
024320*            CTZI-CONFIANZA-MAPEO YA QUEDO ASIGNADO EN 320
024340     WRITE CTZI-REGISTRO-ENQUIRY
024360     IF FS-ENQITM NOT EQUAL 0
024380        MOVE 'WRITE'  TO ACCION
024400        MOVE CTZI-ENQUIRY-ID TO LLAVE
024420        MOVE 'ENQITM'  TO ARCHIVO
024440        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
024460                         LLAVE, FS-ENQITM, FSE-ENQITM
024480        DISPLAY "CTZEXTR1 - ERROR ESCRIBIENDO ENQITM"
024500                UPON CONSOLE
024520        MOVE 91 TO RETURN-CODE
024540        PERFORM 900-CIERRA-ARCHIVOS
024560        STOP RUN
024580     ELSE
024600        ADD 1 TO WKS-TOT-ESCRITOS
024620     END-IF.
024640 400-ESCRIBIR-ENQITM-E. EXIT.
024660*-----------------------------------------------------------------
024680*    SERIE 800 - ESTADISTICAS FINALES DEL LOTE
024700*-----------------------------------------------------------------
024720 800-ESTADISTICAS SECTION.
024740     DISPLAY "=================================================="
024760             UPON CONSOLE
024780     DISPLAY "CTZEXTR1 - CLASIFICACION DE CORREOS DE CONSULTA"
024800             UPON CONSOLE
024820     MOVE WKS-TOT-LEIDOS TO WKS-SALIDA-EDIT
024840     DISPLAY "  CORREOS LEIDOS .............. " WKS-SALIDA-EDIT
024860             UPON CONSOLE
024880     MOVE WKS-TOT-ESCRITOS TO WKS-SALIDA-EDIT
024900     DISPLAY "  RENGLONES DE CONSULTA GENERADOS " WKS-SALIDA-EDIT
024920             UPON CONSOLE
024940     MOVE WKS-TOT-CONSULTA TO WKS-SALIDA-EDIT
024960     DISPLAY "    TIPO ENQUIRY .............. " WKS-SALIDA-EDIT
024980             UPON CONSOLE
025000     MOVE WKS-TOT-ACEPTA TO WKS-SALIDA-EDIT
025020     DISPLAY "    TIPO QUOTE-ACCEPTANCE ..... " WKS-SALIDA-EDIT
025040             UPON CONSOLE
025060     MOVE WKS-TOT-RECHAZA TO WKS-SALIDA-EDIT
025080     DISPLAY "    TIPO QUOTE-REJECTION ...... " WKS-SALIDA-EDIT
025100             UPON CONSOLE
025120     MOVE WKS-TOT-CONFIRMA TO WKS-SALIDA-EDIT
025140     DISPLAY "    TIPO ORDER-CONFIRMATION ... " WKS-SALIDA-EDIT
025160             UPON CONSOLE
025180     MOVE WKS-TOT-GENERAL TO WKS-SALIDA-EDIT
025200     DISPLAY "    TIPO GENERAL .............. " WKS-SALIDA-EDIT
025220             UPON CONSOLE
025240     MOVE WKS-TOT-CONFIANZA-ALTA TO WKS-SALIDA-EDIT
025260     DISPLAY "  CONFIANZA HIGH .............. " WKS-SALIDA-EDIT
025280             UPON CONSOLE
025300     MOVE WKS-TOT-CONFIANZA-MEDIA TO WKS-SALIDA-EDIT
025320     DISPLAY "  CONFIANZA MEDIUM ............ " WKS-SALIDA-EDIT
025340             UPON CONSOLE
025360     MOVE WKS-TOT-CONFIANZA-BAJA TO WKS-SALIDA-EDIT
025380     DISPLAY "  CONFIANZA LOW ............... " WKS-SALIDA-EDIT
025400             UPON CONSOLE
025420     DISPLAY "=================================================="
025440             UPON CONSOLE.
025460 800-ESTADISTICAS-E. EXIT.
025480*-----------------------------------------------------------------
025500*    SERIE 900 - CIERRE DE ARCHIVOS
025520*-----------------------------------------------------------------
025540 900-CIERRA-ARCHIVOS SECTION.
025560     CLOSE RAWENQ
025580     CLOSE ENQITM.
025600 900-CIERRA-ARCHIVOS-E. EXIT.
