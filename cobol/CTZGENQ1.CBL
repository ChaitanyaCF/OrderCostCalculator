000100******************************************************************
000200* FECHA       : 19/08/1992                                       *
000300* PROGRAMADOR : DORA RUANO DE ZEPEDA (DRZ)                       *
000400* APLICACION  : COSTEO COTIZACIONES PLANTA PESCADO/MARISCO       *
000500* PROGRAMA    : CTZGENQ1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LOS RENGLONES YA TARIFADOS (QUOTE-LINE) Y    *
000800*             : POR RUPTURA DE CONTROL EN NUMERO DE CONSULTA     *
000900*             : GENERA EL ENCABEZADO DE COTIZACION (QUOTE-       *
001000*             : HEADER), ASIGNA EL NUMERO DE COTIZACION DE LA    *
001100*             : CORRIDA E IMPRIME EL REPORTE DE COTIZACIONES.    *
001200* ARCHIVOS    : QUOLIN=C, QUOHDR=A, QUOREP=A                     *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001400* INSTALADO   : 25/08/1992                                       *
001500* BPM/RATIONAL: 229011                                           *
001600* NOMBRE      : GENERACION DE COTIZACIONES Y REPORTE             *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*               B I T A C O R A   D E   C A M B I O S            *
002000******************************************************************
002100* 19/08/1992  DRZ   229011  VERSION INICIAL - ENCABEZADO POR     *
002200*                           RUPTURA DE CONTROL EN CONSULTA.      *
002300* 04/01/1993  DRZ   229011  SE AGREGA REPORTE COLUMNAR DE        *
002400*                           COTIZACIONES (REPORT WRITER).        *
002500* 22/06/1994  PEDR  230510  SE AGREGA PRECIO DE RESPALDO DE      *
002600*                           5.00 CORONAS/KILO CUANDO EL RENGLON  *
002700*                           LLEGA SIN TARIFAR.                  *
002800* 09/02/1995  EEDR  231022  SE AGREGA DERIVACION DE PRECIO UNI-  *
002900*                           TARIO A PARTIR DE TOTAL Y CANTIDAD   *
003000*                           CUANDO EL RENGLON TRAE SOLO EL TOTAL.*
003100* 17/10/1996  DRZ   232140  SE AGREGA GENERACION DE PEDIDO (ORD-)*
003200*                           AL MOMENTO DE CERRAR CADA COTIZACION.*
003300* 30/07/1997  PEDR  232790  SE AGREGA TOTAL GENERAL Y CANTIDAD DE*
003400*                           COTIZACIONES EN EL PIE DEL REPORTE.  *
003500* 19/12/1998  EEDR  233403  AJUSTE MILENIO (Y2K) - EL NUMERO DE  *
003600*                           COTIZACION YA NO ASUME SIGLO 19.     *
003700* 05/03/1999  EEDR  233511  PRUEBAS DE PASO DE SIGLO SATISFACTO- *
003800*                           RIAS, SE CIERRA EL AJUSTE MILENIO.   *
003900* 14/11/2003  DRZ   235602  SE AGREGA CONTEO DE RENGLONES CON    *
004000*                           PRECIO DE RESPALDO EN ESTADISTICAS.  *
004100* 02/05/2011  EEDR  238960  SE ESTANDARIZA RUTINA DE FILE STATUS *
004200*                           EXTENDIDO (DEBD1R00) EN LAS TRES E/S.*
004300* 06/06/2020  PEDR  241176  REVISION GENERAL PARA NUEVO FORMATO  *
004400*                           DE COTIZACION EN CORONAS DANESAS.    *
004410* 12/04/2026  DRZ   241176A SE AGREGAN VISTAS WKS-NUM-COT-R    *
004420*                           Y WKS-NUM-ORDEN-R PARA DESGLOSAR LOS *
004430*                           NUMEROS "QUO-AAAA-NNNN"/"ORD-AAAA-   *
004440*                           NNNN" EN BITACORA DE AUDITORIA.      *
004450* 09/08/2026  EEDR  241176B REVISION DE ESTILO - RENGLONES QUE   *
004460*                           SE PASABAN DE LA COLUMNA 72 (VALUE   *
004470*                           DEL REPORTE, COMENTARIOS) SE         *
004480*                           REACOMODAN SEGUN ESTANDAR DE FUENTE. *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.     CTZGENQ1.
004800 AUTHOR.         DORA RUANO DE ZEPEDA.
004900 INSTALLATION.   BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
005000 DATE-WRITTEN.   19/08/1992.
005100 DATE-COMPILED.  06/06/2020.
005200 SECURITY.       USO INTERNO - DEPARTAMENTO DE DESARROLLO.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASE-NUMERICA IS "0" THRU "9".
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT QUOLIN ASSIGN TO QUOLIN
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-QUOLIN
006300                            FSE-QUOLIN.
006350
006500     SELECT QUOHDR ASSIGN TO QUOHDR
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FS-QUOHDR
006800                            FSE-QUOHDR.
006850
007000     SELECT QUOREP ASSIGN TO QUOREP
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-QUOREP
007300                            FSE-QUOREP.
007350
007500 DATA DIVISION.
007600 FILE SECTION.
007700******************************************************************
007800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007900******************************************************************
008000*   RENGLONES YA TARIFADOS POR CTZPREC1, ORDENADOS POR CONSULTA Y
008100*   NUMERO DE RENGLON.
008200 FD  QUOLIN.
008300     COPY CTZQLIN.
008400*   ENCABEZADOS DE COTIZACION - UNO POR CONSULTA, GENERADO EN LA
008500*   RUPTURA DE CONTROL.
008600 FD  QUOHDR.
008700     COPY CTZQHDR.
008800*   ARCHIVO DE IMPRESION DEL REPORTE DE COTIZACIONES.
008900 FD  QUOREP
009000     REPORT IS CTZ-REPORTE-COTIZACIONES.
009050
009200 REPORT SECTION.
009300 RD  CTZ-REPORTE-COTIZACIONES
009400     CONTROLS ARE CTZL-ENQUIRY-ID
009500     PAGE LIMIT IS 60 LINES
009600     HEADING 1
009700     FIRST DETAIL 4
009800     LAST DETAIL 56
009900     FOOTING 58.
009950
010100 01  CTZ-ENCABEZADO-PAGINA TYPE IS PH.
010200     02  LINE 1.
010300         03  COLUMN 001 PIC X(40)
010400                  VALUE "REPORTE DE TARIFICACION DE COTIZACIONES".
010500         03  COLUMN 100 PIC X(06) VALUE "FECHA:".
010600         03  COLUMN 107 PIC 9(08) SOURCE WKS-FECHA-PROCESO.
010700     02  LINE 2.
010800         03  COLUMN 001 PIC X(120) VALUE ALL "-".
010900     02  LINE 3.
011000         03  COLUMN 001 PIC X(15) VALUE "NO. CONSULTA".
011100         03  COLUMN 018 PIC X(13) VALUE "NO. RENGLON".
011200         03  COLUMN 033 PIC X(40) VALUE "DESCRIPCION".
011300         03  COLUMN 075 PIC X(09) VALUE "CANTIDAD".
011400         03  COLUMN 088 PIC X(16) VALUE "PRECIO UNITARIO".
011500         03  COLUMN 108 PIC X(12) VALUE "PRECIO TOTAL".
011550
011700 01  CTZ-DETALLE TYPE IS DETAIL LINE IS PLUS 1.
011800     02  COLUMN 001 PIC X(15) SOURCE CTZL-ENQUIRY-ID.
011900     02  COLUMN 018 PIC 999  SOURCE CTZL-ITEM-SEQ.
012000     02  COLUMN 033 PIC X(40) SOURCE CTZL-ITEM-DESC.
012100     02  COLUMN 075 PIC ZZZ,ZZ9 SOURCE CTZL-QUANTITY.
012200     02  COLUMN 090 PIC ZZ,ZZ9.99 SOURCE CTZL-UNIT-PRICE.
012300     02  COLUMN 108 PIC ZZZ,ZZZ,ZZ9.99 SOURCE CTZL-TOTAL-PRICE.
012350
012500 01  CTZ-PIE-COTIZACION TYPE IS CONTROL FOOTING CTZL-ENQUIRY-ID
012600                        NEXT GROUP PLUS 1.
012700     02  LINE PLUS 1.
012800         03  COLUMN 001 PIC X(32)
012850                  VALUE "  TOTAL DE LA COTIZACION  -->".
012900         03  COLUMN 033 PIC X(13)
012950                  SOURCE WKS-NUMERO-COTIZACION-ACTUAL.
013000         03  COLUMN 075 PIC ZZ9   SOURCE WKS-LINE-COUNT.
013100         03  COLUMN 108 PIC ZZZ,ZZZ,ZZ9.99 SUM CTZL-TOTAL-PRICE.
013150
013300 01  CTZ-PIE-PAGINA TYPE IS PF.
013400     02  LINE 58.
013500         03  COLUMN 001 PIC X(10) VALUE "PAGINA NO.".
013600         03  COLUMN 012 PIC ZZ9 SOURCE PAGE-COUNTER
013700                                 CTZ-REPORTE-COTIZACIONES.
013750
013900 01  CTZ-PIE-REPORTE TYPE IS RF.
014000     02  LINE PLUS 2.
014100         03  COLUMN 001 PIC X(38)
014150                  VALUE "COTIZACIONES GENERADAS EN LA CORRIDA:".
014200         03  COLUMN 042 PIC ZZZ,ZZ9 SOURCE WKS-TOTAL-COTIZACIONES.
014300     02  LINE PLUS 1.
014400         03  COLUMN 001 PIC X(38)
014450                  VALUE "RENGLONES TARIFADOS EN LA CORRIDA:".
014500         03  COLUMN 042 PIC ZZZ,ZZ9 SOURCE WKS-TOTAL-RENGLONES.
014600     02  LINE PLUS 1.
014700         03  COLUMN 001 PIC X(38)
014750                  VALUE "TOTAL GENERAL DE COTIZACIONES DKK:".
014800         03  COLUMN 042 PIC ZZZ,ZZZ,ZZZ,ZZ9.99
014900                        SUM CTZL-TOTAL-PRICE.
014950
015100 WORKING-STORAGE SECTION.
015200******************************************************************
015300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
015400******************************************************************
015500 01  WKS-FS-STATUS.
015600     02  FS-QUOLIN              PIC 9(02) VALUE ZEROES.
015700     02  FSE-QUOLIN.
015800         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
015900         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
016000         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
016100     02  FS-QUOHDR              PIC 9(02) VALUE ZEROES.
016200     02  FSE-QUOHDR.
016300         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
016400         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
016500         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
016600     02  FS-QUOREP              PIC 9(02) VALUE ZEROES.
016700     02  FSE-QUOREP.
016800         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
016900         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
017000         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
017100*      VARIABLES RUTINA DE FSE
017200     02  PROGRAMA              PIC X(08) VALUE SPACES.
017300     02  ARCHIVO               PIC X(08) VALUE SPACES.
017400     02  ACCION                PIC X(10) VALUE SPACES.
017500     02  LLAVE                 PIC X(32) VALUE SPACES.
017600******************************************************************
017700*              BANDERA DE FIN DE ARCHIVO                         *
017800******************************************************************
017900 01  WKS-FIN-QUOLIN            PIC 9(01) VALUE 0.
018000     88  FIN-QUOLIN                       VALUE 1.
018100******************************************************************
018200*              FECHA DE CORRIDA (TAMBIEN DA EL ANIO PARA EL      *
018300*              NUMERO DE COTIZACION Y DE PEDIDO)                *
018400******************************************************************
018500 01  WKS-FECHA-PROCESO         PIC 9(08) VALUE ZEROES.
018600 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
018700     02  WKS-ANIO-PROCESO      PIC 9(04).
018800     02  WKS-MES-PROCESO       PIC 9(02).
018900     02  WKS-DIA-PROCESO       PIC 9(02).
019000******************************************************************
019100*         ACUMULADORES DE LA RUPTURA DE CONTROL EN CONSULTA      *
019200******************************************************************
019300 01  WKS-ENQUIRY-ANTERIOR      PIC X(15) VALUE SPACES.
019400 01  WKS-TOTAL-ENCABEZADO      PIC S9(11)V99 VALUE 0.
019500 01  WKS-LINE-COUNT            PIC 9(03) COMP VALUE 0.
019600 01  WKS-SECUENCIA-COTIZACION  PIC 9(04) COMP VALUE 0.
019700 01  WKS-SECUENCIA-EDIT        PIC 9(04).
019800 01  WKS-NUMERO-COTIZACION-ACTUAL PIC X(13) VALUE SPACES.
019810 01  WKS-NUM-COTIZACION-R REDEFINES WKS-NUMERO-COTIZACION-ACTUAL.
019820*            VISTA ALTERNA DEL NUM. DE COTIZACION "QUO-AAAA-NNNN"
019830*            PARA DESGLOSAR ANIO Y SECUENCIA EN EL ENCABEZADO.
019840     02  WKS-NCOT-PREFIJO      PIC X(04).
019850     02  WKS-NCOT-ANIO         PIC X(04).
019860     02  WKS-NCOT-GUION        PIC X(01).
019870     02  WKS-NCOT-SECUENCIA    PIC X(04).
019900******************************************************************
020000*         ACUMULADORES DE PEDIDO (ORD-) GENERADO AL CERRAR       *
020100*         CADA COTIZACION                                       *
020200******************************************************************
020300 01  WKS-SECUENCIA-ORDEN       PIC 9(04) COMP VALUE 0.
020400 01  WKS-NUMERO-ORDEN-ACTUAL   PIC X(13) VALUE SPACES.
020410 01  WKS-NUM-ORDEN-R REDEFINES WKS-NUMERO-ORDEN-ACTUAL.
020420*            VISTA ALTERNA DEL NUMERO DE PEDIDO "ORD-AAAA-NNNN"
020430*            PARA LA BITACORA DE AUDITORIA DE PEDIDOS.
020440     02  WKS-NORD-PREFIJO      PIC X(04).
020450     02  WKS-NORD-ANIO         PIC X(04).
020460     02  WKS-NORD-GUION        PIC X(01).
020470     02  WKS-NORD-SECUENCIA    PIC X(04).
020500 01  WKS-TOTAL-ORDEN           PIC S9(11)V99 VALUE 0.
020600******************************************************************
020700*         CONTADORES DE LA CORRIDA Y MASCARA DE DESPLIEGUE       *
020800******************************************************************
020900 01  WKS-CONTADORES.
021000     02  WKS-TOTAL-GENERAL        PIC S9(11)V99 VALUE 0.
021100     02  WKS-TOTAL-COTIZACIONES   PIC 9(05) COMP VALUE 0.
021200     02  WKS-TOTAL-RENGLONES      PIC 9(07) COMP VALUE 0.
021300     02  WKS-RESPALDO-FALLBACK    PIC 9(05) COMP VALUE 0.
021400     02  WKS-RESPALDO-DERIVADO    PIC 9(05) COMP VALUE 0.
021500     02  WKS-TOTALES-EDIT         PIC Z,ZZZ,ZZ9.99 VALUE ZEROS.
021550
021700******************************************************************
021800*               S E C C I O N    P R I N C I P A L               *
021900******************************************************************
022000 PROCEDURE DIVISION.
022100 000-MAIN SECTION.
022200     PERFORM 100-ABRIR-ARCHIVOS
022300     INITIATE CTZ-REPORTE-COTIZACIONES
022400     PERFORM 210-LEER-QUOLIN
022500     PERFORM 300-PROCESAR-LINEAS UNTIL FIN-QUOLIN
022600     IF WKS-LINE-COUNT > 0
022700        PERFORM 310-ESCRIBIR-ENCABEZADO
022800     END-IF
022900     TERMINATE CTZ-REPORTE-COTIZACIONES
023000     PERFORM 800-ESTADISTICAS
023100     PERFORM 900-CIERRA-ARCHIVOS
023200     STOP RUN.
023300 000-MAIN-E. EXIT.
023350
023500 100-ABRIR-ARCHIVOS SECTION.
023600     MOVE 'CTZGENQ1' TO PROGRAMA
023700     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
023800     OPEN INPUT  QUOLIN
023900          OUTPUT QUOHDR QUOREP
024000     IF FS-QUOLIN NOT EQUAL 0
024100        MOVE 'OPEN'   TO ACCION
024200        MOVE SPACES   TO LLAVE
024300        MOVE 'QUOLIN' TO ARCHIVO
024400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024500                              FS-QUOLIN, FSE-QUOLIN
024600        PERFORM 900-CIERRA-ARCHIVOS
024700        MOVE 91 TO RETURN-CODE
024800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO QUOLIN<<<"
024900                UPON CONSOLE
025000        STOP RUN
025100     END-IF
025150
025300     IF FS-QUOHDR NOT EQUAL 0
025400        MOVE 'OPEN'   TO ACCION
025500        MOVE SPACES   TO LLAVE
025600        MOVE 'QUOHDR' TO ARCHIVO
025700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025800                              FS-QUOHDR, FSE-QUOHDR
025900        PERFORM 900-CIERRA-ARCHIVOS
026000        MOVE 91 TO RETURN-CODE
026100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO QUOHDR<<<"
026200                UPON CONSOLE
026300        STOP RUN
026400     END-IF
026450
026600     IF FS-QUOREP NOT EQUAL 0
026700        MOVE 'OPEN'   TO ACCION
026800        MOVE SPACES   TO LLAVE
026900        MOVE 'QUOREP' TO ARCHIVO
027000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027100                              FS-QUOREP, FSE-QUOREP
027200        PERFORM 900-CIERRA-ARCHIVOS
027300        MOVE 91 TO RETURN-CODE
027400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO QUOREP<<<"
027500                UPON CONSOLE
027600        STOP RUN
027700     END-IF.
027800 100-ABRIR-ARCHIVOS-E. EXIT.
027850
028000 210-LEER-QUOLIN SECTION.
028100     READ QUOLIN NEXT RECORD
028200         AT END
028300            MOVE 1 TO WKS-FIN-QUOLIN
028400     END-READ
028500     IF FS-QUOLIN NOT EQUAL 0 AND 10
028600        MOVE 'READ'   TO ACCION
028700        MOVE SPACES   TO LLAVE
028800        MOVE 'QUOLIN' TO ARCHIVO
028900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029000                              FS-QUOLIN, FSE-QUOLIN
029100        MOVE 91 TO RETURN-CODE
029200        DISPLAY ">>> ALGO SALIO MAL AL LEER ARCHIVO QUOLIN<<<"
029300                UPON CONSOLE
029400        PERFORM 900-CIERRA-ARCHIVOS
029500        STOP RUN
029600     END-IF.
029700 210-LEER-QUOLIN-E. EXIT.
029750
029900******************************************************************
030000*   P R O C E S O   D E L   R E N G L O N   C O N   R U P T U R A*
030100*   D E   C O N T R O L   E N   C O N S U L T A                  *
030200******************************************************************
030300 300-PROCESAR-LINEAS SECTION.
030400     IF CTZL-ENQUIRY-ID NOT = WKS-ENQUIRY-ANTERIOR
030500        AND WKS-ENQUIRY-ANTERIOR NOT = SPACES
030600        PERFORM 310-ESCRIBIR-ENCABEZADO
030700        PERFORM 318-REINICIAR-ACUMULADORES
030800     END-IF
030900     IF WKS-ENQUIRY-ANTERIOR = SPACES
031000        PERFORM 315-ASIGNAR-NUMERO-COTIZACION
031100     END-IF
031200     MOVE WKS-NUMERO-COTIZACION-ACTUAL TO CTZL-QUOTE-NUMBER
031300     MOVE CTZL-ENQUIRY-ID              TO WKS-ENQUIRY-ANTERIOR
031400     PERFORM 305-ACUMULAR-RENGLON
031500     GENERATE CTZ-DETALLE
031600     PERFORM 210-LEER-QUOLIN.
031700 300-PROCESAR-LINEAS-E. EXIT.
031750
031900******************************************************************
032000*   R E G L A S   D E   P R E C I O   D E   R E S P A L D O      *
032100******************************************************************
032200 305-ACUMULAR-RENGLON SECTION.
032300     IF CTZL-UNIT-PRICE = 0
032400        IF CTZL-TOTAL-PRICE NOT = 0
032500           PERFORM 306-DERIVAR-PRECIO-UNITARIO
032600        ELSE
032700           PERFORM 307-APLICAR-PRECIO-RESPALDO
032800        END-IF
032900     END-IF
033000     ADD CTZL-TOTAL-PRICE TO WKS-TOTAL-ENCABEZADO
033100     ADD 1 TO WKS-LINE-COUNT
033200     ADD 1 TO WKS-TOTAL-RENGLONES.
033300 305-ACUMULAR-RENGLON-E. EXIT.
033350
033500*    PRECIO UNITARIO = TOTAL / CANTIDAD, CUANDO EL RENGLON YA
033600*    TRAE EL TOTAL PERO NO LA TARIFA UNITARIA (09/02/1995 EEDR)
033700 306-DERIVAR-PRECIO-UNITARIO SECTION.                             EEDR9502
033800     IF CTZL-QUANTITY = 0
033900        MOVE 0 TO CTZL-UNIT-PRICE
034000     ELSE
034100        COMPUTE CTZL-UNIT-PRICE ROUNDED =
034200                CTZL-TOTAL-PRICE / CTZL-QUANTITY
034300        ADD 1 TO WKS-RESPALDO-DERIVADO
034400     END-IF.
034500 306-DERIVAR-PRECIO-UNITARIO-E. EXIT.
034550
034700*    PRECIO DE RESPALDO DE 5.00 CORONAS/KILO CUANDO EL RENGLON
034800*    NO TRAE NI TARIFA NI TOTAL (22/06/1994 PEDR)
034900 307-APLICAR-PRECIO-RESPALDO SECTION.                             PEDR9406
035000     MOVE 5.00 TO CTZL-UNIT-PRICE
035100     COMPUTE CTZL-TOTAL-PRICE ROUNDED =
035200             CTZL-UNIT-PRICE * CTZL-QUANTITY
035300     ADD 1 TO WKS-RESPALDO-FALLBACK.
035400 307-APLICAR-PRECIO-RESPALDO-E. EXIT.
035450
035600******************************************************************
035700*   A S I G N A C I O N   D E L   N U M E R O   D E   C O T I Z A*
035800******************************************************************
035900 315-ASIGNAR-NUMERO-COTIZACION SECTION.
036000     ADD 1 TO WKS-SECUENCIA-COTIZACION
036100     MOVE WKS-SECUENCIA-COTIZACION TO WKS-SECUENCIA-EDIT
036200     STRING "QUO-"             DELIMITED BY SIZE
036300            WKS-ANIO-PROCESO   DELIMITED BY SIZE
036400            "-"                DELIMITED BY SIZE
036500            WKS-SECUENCIA-EDIT DELIMITED BY SIZE
036600            INTO WKS-NUMERO-COTIZACION-ACTUAL
036700     END-STRING.
036800 315-ASIGNAR-NUMERO-COTIZACION-E. EXIT.
036850
037000 318-REINICIAR-ACUMULADORES SECTION.
037100     MOVE 0      TO WKS-TOTAL-ENCABEZADO
037200     MOVE 0      TO WKS-LINE-COUNT
037300     PERFORM 315-ASIGNAR-NUMERO-COTIZACION.
037400 318-REINICIAR-ACUMULADORES-E. EXIT.
037450
037600******************************************************************
037700*   E S C R I T U R A   D E L   E N C A B E Z A D O   D E        *
037800*   C O T I Z A C I O N   ( C I E R R E   D E   C O N S U L T A )*
037900******************************************************************
038000 310-ESCRIBIR-ENCABEZADO SECTION.
038100     INITIALIZE CTZH-REGISTRO-ENCABEZADO
038200     MOVE WKS-NUMERO-COTIZACION-ACTUAL TO CTZH-QUOTE-NUMBER
038300     MOVE WKS-ENQUIRY-ANTERIOR         TO CTZH-ENQUIRY-ID
038400     MOVE "DRAFT   "                   TO CTZH-STATUS
038500     MOVE "30 DAYS "                    TO CTZH-VALIDITY
038600     MOVE "DKK"                         TO CTZH-CURRENCY
038700     MOVE WKS-TOTAL-ENCABEZADO          TO CTZH-TOTAL-AMOUNT
038800     MOVE WKS-LINE-COUNT                TO CTZH-LINE-COUNT
038900*    LA CONSULTA DE ORIGEN NO LLEVA UN CAMPO DE ESTADO PROPIO EN
039000*    ESTE LOTE - QUEDA "COTIZADA" DE HECHO AL QUEDAR ESCRITO SU
039100*    ENCABEZADO DE COTIZACION (NO HAY RE-ESCRITURA DE ENQITM).
039200     WRITE CTZH-REGISTRO-ENCABEZADO
039300     IF FS-QUOHDR NOT EQUAL 0
039400        MOVE 'WRITE'  TO ACCION
039500        MOVE SPACES   TO LLAVE
039600        MOVE 'QUOHDR' TO ARCHIVO
039700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039800                              FS-QUOHDR, FSE-QUOHDR
039900        MOVE 91 TO RETURN-CODE
040000        DISPLAY ">>> ALGO SALIO MAL AL ESCRIBIR QUOHDR<<<"
040100                UPON CONSOLE
040200        PERFORM 900-CIERRA-ARCHIVOS
040300        STOP RUN
040400     END-IF
040500     ADD WKS-TOTAL-ENCABEZADO TO WKS-TOTAL-GENERAL
040600     ADD 1 TO WKS-TOTAL-COTIZACIONES
040700     PERFORM 600-GENERAR-ORDEN.
040800 310-ESCRIBIR-ENCABEZADO-E. EXIT.
040850
041000******************************************************************
041100*   G E N E R A C I O N   D E L   P E D I D O  ( O R D - )  A L  *
041200*   A C E P T A R S E   L A   C O T I Z A C I O N                *
041300******************************************************************
041400 600-GENERAR-ORDEN SECTION.                                       DRZ9610
041500     ADD 1 TO WKS-SECUENCIA-ORDEN
041600     MOVE WKS-SECUENCIA-ORDEN TO WKS-SECUENCIA-EDIT
041700     STRING "ORD-"             DELIMITED BY SIZE
041800            WKS-ANIO-PROCESO   DELIMITED BY SIZE
041900            "-"                DELIMITED BY SIZE
042000            WKS-SECUENCIA-EDIT DELIMITED BY SIZE
042100            INTO WKS-NUMERO-ORDEN-ACTUAL
042200     END-STRING
042300*    TOTAL DEL PEDIDO = TOTAL DE LA COTIZACION QUE LO ORIGINA
042400*    (RENGLON A RENGLON YA VIENE CANTIDAD POR PRECIO UNITARIO)
042500     MOVE WKS-TOTAL-ENCABEZADO TO WKS-TOTAL-ORDEN
042600     DISPLAY "PEDIDO " WKS-NUMERO-ORDEN-ACTUAL
042700             " GENERADO DESDE COTIZACION "
042800             WKS-NUMERO-COTIZACION-ACTUAL
042900             " POR " WKS-TOTAL-ORDEN " DKK" UPON CONSOLE.
043000 600-GENERAR-ORDEN-E. EXIT.
043050
043200******************************************************************
043300*   E S T A D I S T I C A S   D E   L A   C O R R I D A          *
043400******************************************************************
043500 800-ESTADISTICAS SECTION.
043600     DISPLAY '******************************************'
043700     DISPLAY '      ESTADISTICAS - CTZGENQ1  (' WKS-FECHA-PROCESO
043800             ')'
043900     MOVE    WKS-TOTAL-RENGLONES    TO WKS-TOTALES-EDIT
044000     DISPLAY 'RENGLONES LEIDOS DE QUOLIN  :' WKS-TOTALES-EDIT
044100     MOVE    WKS-TOTAL-COTIZACIONES TO WKS-TOTALES-EDIT
044200     DISPLAY 'COTIZACIONES GENERADAS      :' WKS-TOTALES-EDIT
044300     MOVE    WKS-RESPALDO-DERIVADO  TO WKS-TOTALES-EDIT
044400     DISPLAY 'PRECIO UNITARIO DERIVADO    :' WKS-TOTALES-EDIT
044500     MOVE    WKS-RESPALDO-FALLBACK  TO WKS-TOTALES-EDIT
044600     DISPLAY 'PRECIO DE RESPALDO 5.00 DKK :' WKS-TOTALES-EDIT
044700     MOVE    WKS-TOTAL-GENERAL       TO WKS-TOTALES-EDIT
044800     DISPLAY 'TOTAL GENERAL EN DKK        :' WKS-TOTALES-EDIT
044900     DISPLAY '******************************************'.
045000 800-ESTADISTICAS-E. EXIT.
045050
045200 900-CIERRA-ARCHIVOS SECTION.
045300     CLOSE QUOLIN QUOHDR QUOREP.
045400 900-CIERRA-ARCHIVOS-E. EXIT.
