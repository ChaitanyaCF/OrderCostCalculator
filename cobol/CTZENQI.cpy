000100******************************************************************
000200*               COPY CTZENQI  -  REGISTRO DE RENGLON DE         *
000300*               CONSULTA DE CLIENTE (ENQUIRY-ITEM)               *
000400******************************************************************
000500* APLICACION  : COSTEO DE COTIZACIONES PLANTA PESCADO/MARISCO   *
000600* USADO POR   : CTZPREC1 (LECTURA), CTZEXTR1 (ESCRITURA)        *
000700* DESCRIPCION : UN RENGLON POR PRODUCTO SOLICITADO DENTRO DE    *
000800*             : UNA CONSULTA (ENQUIRY) DE CLIENTE.  LA LLAVE ES *
000900*             : EL NUMERO DE CONSULTA MAS EL NUMERO DE RENGLON. *
001000*             : EL ARCHIVO VIENE ORDENADO POR ESOS DOS CAMPOS.  *
001100* LONGITUD    : 166 POSICIONES                                  *
001200******************************************************************
001300 01  CTZI-REGISTRO-ENQUIRY.
001400*-----------------------------------------------------------------
001500*    LLAVE DEL RENGLON : CONSULTA + SECUENCIA DE RENGLON
001600*-----------------------------------------------------------------
001700     02  CTZI-LLAVE-RENGLON.
001800         03  CTZI-ENQUIRY-ID           PIC X(15).
001900*            EJEMPLO  "ENQ-2024-001   "
002000         03  CTZI-ITEM-SEQ             PIC 9(03).
002100*            NUMERO DE RENGLON DENTRO DE LA CONSULTA (001-999)
002200*-----------------------------------------------------------------
002300*    DESCOMPOSICION DEL NUMERO DE CONSULTA (SOLO LECTURA,
002400*    USADA PARA SACAR EL ANIO EN REPORTES Y BITACORAS)
002500*-----------------------------------------------------------------
002600     02  CTZI-ENQUIRY-ID-R REDEFINES CTZI-ENQUIRY-ID.
002700         03  CTZI-ENQ-PREFIJO          PIC X(04).
002800*            CONSTANTE "ENQ-"
002900         03  CTZI-ENQ-ANIO             PIC X(04).
003000*            ANIO DE LA CONSULTA, EJ. "2024"
003100         03  CTZI-ENQ-GUION            PIC X(01).
003200         03  CTZI-ENQ-SECUENCIA        PIC X(03).
003300*            SECUENCIA DEL NUMERO DE CONSULTA EN EL ANIO
003400         03  FILLER                    PIC X(03).
003500*-----------------------------------------------------------------
003600*    REFERENCIA PROPIA DEL CLIENTE (PUEDE VENIR EN BLANCO)
003700*-----------------------------------------------------------------
003800     02  CTZI-CUST-SKU-REF             PIC X(15).
003900*-----------------------------------------------------------------
004000*    CLASIFICACION DEL PRODUCTO SOLICITADO
004100*-----------------------------------------------------------------
004200     02  CTZI-PRODUCTO                 PIC X(10).
004300*            CODIGO DE ESPECIE -
004400*            SALMON, COD, HADDOCK, POLLOCK, MACKEREL, HERRING,
004500*            SEABASS, DORADO, WHITEFISH, UNKNOWN
004600         88  CTZI-ES-SALMON                VALUE "SALMON    ".
004700         88  CTZI-ES-BACALAO                VALUE "COD       ".
004800         88  CTZI-ES-PRODUCTO-DESCONOCIDO   VALUE "UNKNOWN   ".
004900     02  CTZI-TIPO-CORTE               PIC X(10).
005000*            FILLET, WHOLE, STEAK, LOIN, TAIL, TRIM A/B/C
005100         88  CTZI-CORTE-FILETE              VALUE "FILLET    ".
005200     02  CTZI-ESPEC-MATERIA-PRIMA      PIC X(10).
005300*            EJ. "2-3 KG", FRESH, FROZEN, IQF
005400     02  CTZI-TIPO-PRODUCTO            PIC X(10).
005500*            FRESH O FROZEN (TAMBIEN GRADO EN CONTEXTO DE
005600*            EXTRACCION DE CORREO: PREMIUM/STANDARD/ECONOMY/
005700*            ORGANIC)
005800         88  CTZI-ES-FRESCO                 VALUE "FRESH     ".
005900         88  CTZI-ES-CONGELADO              VALUE "FROZEN    ".
006000     02  CTZI-TIPO-EMPAQUE             PIC X(12).
006100*            VACUUM, ICE-PACK, BULK, RETAIL, BOX, EPS,
006200*            SOLID BOX, CORRUGATED
006300     02  CTZI-CANTIDAD-CAJA            PIC X(10).
006400*            TEXTO LIBRE DE PRESENTACION DE CAJA, EJ "15 KG AIR"
006500     02  CTZI-MODO-TRANSPORTE          PIC X(08).
006600*            AIR, SEA, ROAD, EXPRESS, REGULAR
006700     02  CTZI-CANTIDAD-SOLICITADA      PIC 9(07).
006800*            CANTIDAD SOLICITADA EN KILOGRAMOS
006900     02  CTZI-INSTRUCCION-ESPECIAL     PIC X(40).
007000*            TEXTO LIBRE - PUEDE CONTENER LAS PALABRAS CLAVE
007100*            "GYRO" O "TUNNEL" PARA EL METODO DE CONGELACION
007200     02  CTZI-CONFIANZA-MAPEO          PIC X(06).
007300*            HIGH / MEDIUM / LOW - QUE TAN CONFIABLE FUE LA
007400*            CLASIFICACION AUTOMATICA DEL RENGLON (VER CTZEXTR1)
007500         88  CTZI-CONFIANZA-ALTA            VALUE "HIGH  ".
007600         88  CTZI-CONFIANZA-MEDIA           VALUE "MEDIUM".
007700         88  CTZI-CONFIANZA-BAJA            VALUE "LOW   ".
007800*-----------------------------------------------------------------
007900*    RELLENO DE SEGURIDAD PARA CRECIMIENTO FUTURO DEL RENGLON
008000*-----------------------------------------------------------------
008100     02  FILLER                        PIC X(10).
