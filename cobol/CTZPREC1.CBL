000100******************************************************************
000200* FECHA       : 03/06/2020                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : COSTEO COTIZACIONES PLANTA PESCADO/MARISCO       *
000500* PROGRAMA    : CTZPREC1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LOS RENGLONES DE CONSULTA DE CLIENTE (ENQU-  *
000800*             : IRY-ITEM) Y LA TABLA DE TARIFAS POR FABRICA, Y   *
000900*             : CALCULA LOS SIETE COMPONENTES DE COSTO POR KILO  *
001000*             : (PROCESO, EMPAQUE, CONGELACION, FILETEADO, TARI- *
001100*             : MA, TERMINAL Y MANEJO), DEJANDO UN RENGLON DE    *
001200*             : COTIZACION YA TARIFADO POR CADA RENGLON LEIDO.   *
001300* ARCHIVOS    : ENQITM=C, CHGRAT=C, QUOLIN=A                     *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001500* INSTALADO   : 10/06/2020                                       *
001600* BPM/RATIONAL: 241175                                           *
001700* NOMBRE      : MOTOR DE TARIFICACION DE COTIZACIONES            *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*               B I T A C O R A   D E   C A M B I O S            *
002100******************************************************************
002200* 03/06/1991  PEDR  228866  VERSION INICIAL DEL MOTOR DE TARIFAS.*
002300* 14/09/1991  PEDR  228866  SE AGREGA CARGO DE TARIMA Y TERMINAL.*
002400* 02/02/1992  EEDR  229310  SE AGREGA EL CARGO DE MANEJO EN      *
002500*                           PLANTA SKAGERRAK.                   *
002600* 21/07/1993  PEDR  230144  SE AGREGA METODO DE CONGELACION GYRO *
002700*                           / TUNNEL SEGUN INSTRUCCION ESPECIAL. *
002800* 11/01/1994  DRZ   230980  CORRECCION EN EL REDONDEO DEL PRECIO *
002900*                           TOTAL POR RENGLON.                  *
003000* 30/11/1995  EEDR  231560  SE AGREGA TARIFA DE FILETEADO SOLO   *
003100*                           CUANDO EL CORTE CONTIENE FILLET.     *
003200* 08/08/1996  PEDR  232018  SE AGREGA TABLA EN MEMORIA PARA LA   *
003300*                           TARIFA, YA NO SE MANEJA INDEXADO.    *
003400* 15/05/1997  DRZ   232877  SE AGREGA CANTIDAD POR DEFECTO DE 1  *
003500*                           KILO CUANDO VIENE EN CERO.           *
003600* 19/12/1998  EEDR  233401  AJUSTE MILENIO (Y2K) - SE VALIDA EL  *
003700*                           SIGLO EN LAS FECHAS DE PROCESO.      *
003800* 04/03/1999  EEDR  233502  PRUEBAS DE PASO DE SIGLO SATISFACTO- *
003900*                           RIAS, SE CIERRA EL AJUSTE MILENIO.   *
004000* 17/10/2001  PEDR  234690  SE AGREGA PRECIO DE LISTA (DEMO) COMO*
004100*                           RESPALDO CUANDO LA TABLA DE TARIFAS  *
004200*                           LLEGA VACIA DE TLTGEN.               *
004300* 09/09/2004  DRZ   236012  SE AMPLIA TABLA DE TARIFAS EN MEMORIA*
004400*                           DE 500 A 2000 RENGLONES.             *
004500* 23/02/2010  EEDR  238844  SE ESTANDARIZA RUTINA DE FILE STATUS *
004600*                           EXTENDIDO (DEBD1R00) EN LAS TRES E/S.*
004700* 11/11/2016  PEDR  240301  SE AGREGA BITACORA DE RENGLONES SIN  *
004800*                           TARIFA POR COMPONENTE EN ESTADISTICAS*
004900* 06/06/2020  PEDR  241175  REVISION GENERAL PARA NUEVO FORMATO  *
005000*                           DE COTIZACION EN CORONAS DANESAS.    *
005020* 12/04/2026  DRZ   241175A AUDITORIA DETECTO QUE 312-TARIFA-    *
005040*                           EMPAQUE BUSCABA CON SUBTYPE EN       *
005060*                           BLANCO - NO DISTINGUIA TIPO DE       *
005080*                           EMPAQUE NI MODO DE TRANSPORTE.  SE   *
005090*                           ARMA LA LLAVE IGUAL A COMO 313 ARMA  *
005095*                           GYRO/TUNNEL.  SE AGREGA TAMBIEN LA   *
005096*                           VISTA WKS-TAR-SUBTYPE-R PARA PODER   *
005097*                           DESGLOSAR EL RENGLON YA CARGADO.     *
005098*09/08/2026  EEDR   241175B REVISION DE ESTILO - SE REACOMODAN  *
005099*                          COMENTARIOS Y COMPARACIONES QUE SE    *
005100*                         PASABAN DE LA COLUMNA 72 DE FUENTE.    *
005101******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.     CTZPREC1.
005400 AUTHOR.         ERICK RAMIREZ.
005500 INSTALLATION.   BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
005600 DATE-WRITTEN.   03/06/1991.
005700 DATE-COMPILED.  06/06/2020.
005800 SECURITY.       USO INTERNO - DEPARTAMENTO DE DESARROLLO.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     CLASS CLASE-NUMERICA IS "0" THRU "9"
006300     UPSI-0 ON STATUS IS WKS-PRUEBA-TARIFAS.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT ENQITM ASSIGN TO ENQITM
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-ENQITM
006900                            FSE-ENQITM.
006950
007100     SELECT CHGRAT ASSIGN TO CHGRAT
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FS-CHGRAT
007400                            FSE-CHGRAT.
007450
007600     SELECT QUOLIN ASSIGN TO QUOLIN
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS FS-QUOLIN
007900                            FSE-QUOLIN.
007950
008100 DATA DIVISION.
008200 FILE SECTION.
008300******************************************************************
008400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008500******************************************************************
008600*   RENGLONES DE CONSULTA DE CLIENTE, ORDENADOS POR CONSULTA Y
008700*   NUMERO DE RENGLON.
008800 FD  ENQITM.
008900     COPY CTZENQI.
009000*   TABLA DE TARIFAS POR FABRICA - SE LEE COMPLETA Y SE CARGA EN
009100*   MEMORIA, NO SE MANEJA COMO INDEXADO.
009200 FD  CHGRAT.
009300     COPY CTZCHRT.
009400*   RENGLONES DE COTIZACION YA TARIFADOS - UNO POR RENGLON LEIDO.
009500 FD  QUOLIN.
009600     COPY CTZQLIN.
009650
009800 WORKING-STORAGE SECTION.
009900******************************************************************
010000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010100******************************************************************
010200 01  WKS-FS-STATUS.
010300     02  FS-ENQITM             PIC 9(02) VALUE ZEROES.
010400     02  FSE-ENQITM.
010500         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
010600         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
010700         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
010800     02  FS-CHGRAT             PIC 9(02) VALUE ZEROES.
010900     02  FSE-CHGRAT.
011000         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
011100         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
011200         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
011300     02  FS-QUOLIN              PIC 9(02) VALUE ZEROES.
011400     02  FSE-QUOLIN.
011500         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
011600         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
011700         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
011800*      VARIABLES RUTINA DE FSE
011900     02  PROGRAMA              PIC X(08) VALUE SPACES.
012000     02  ARCHIVO               PIC X(08) VALUE SPACES.
012100     02  ACCION                PIC X(10) VALUE SPACES.
012200     02  LLAVE                 PIC X(32) VALUE SPACES.
012300     02  WKS-ARCHIVO-ANALIZAR  PIC X(08) VALUE SPACES.
012400******************************************************************
012500*              BANDERAS DE FIN DE ARCHIVO                        *
012600******************************************************************
012700 01  WKS-FLAGS.
012800     02  WKS-FIN-ENQITM        PIC 9(01) VALUE 0.
012900         88  FIN-ENQITM                  VALUE 1.
013000     02  WKS-FIN-CHGRAT        PIC 9(01) VALUE 0.
013100         88  FIN-CHGRAT                  VALUE 1.
013200     02  WKS-PRUEBA-TARIFAS    PIC 9(01) VALUE 0.
013300******************************************************************
013400*              FECHA DE CORRIDA (PARA BITACORA DE ESTADISTICAS)  *
013500******************************************************************
013600 01  WKS-FECHA-PROCESO         PIC 9(08) VALUE ZEROES.
013700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013800     02  WKS-ANIO-PROCESO      PIC 9(04).
013900     02  WKS-MES-PROCESO       PIC 9(02).
014000     02  WKS-DIA-PROCESO       PIC 9(02).
014100******************************************************************
014200*         ======== TABLA DE TARIFAS EN MEMORIA ========          *
014300******************************************************************
014400 01  WKS-TOTAL-TARIFAS         PIC 9(04) COMP VALUE 0.
014500 01  WKS-TABLAS.
014600     02  WKS-TABLA-TARIFAS OCCURS 1 TO 2000 TIMES
014700                            DEPENDING ON WKS-TOTAL-TARIFAS
014800                            INDEXED BY IDX-TAR.
014900         03  WKS-TAR-FACTORY-ID    PIC 9(03).
015000         03  WKS-TAR-CHARGE-NAME   PIC X(20).
015100         03  WKS-TAR-PRODUCT-TYPE  PIC X(10).
015200         03  WKS-TAR-PRODUCT       PIC X(10).
015300         03  WKS-TAR-SUBTYPE       PIC X(16).
015310         03  WKS-TAR-SUBTYPE-R REDEFINES WKS-TAR-SUBTYPE.
015320*            VISTA ALTERNA PARA DESCOMPONER EL SUBTYPE DE
015330*            "PACKAGING RATE" YA CARGADO EN LA TABLA (VER
015340*            NOTA DRZ0412 EN CTZCHRT).
015350             04  WKS-TAR-SEMP-TIPO     PIC X(07).
015360             04  WKS-TAR-SEMP-SEP      PIC X(01).
015370             04  WKS-TAR-SEMP-MODO     PIC X(08).
015400         03  WKS-TAR-RATE-VALUE    PIC S9(5)V99.
015500******************************************************************
015600*         CRITERIO DE BUSQUEDA Y RESULTADO DE LA BUSQUEDA        *
015700******************************************************************
015800 01  WKS-CRITERIO-BUSQUEDA.
015900     02  WKS-CRIT-FACTORY-ID   PIC 9(03).
016000     02  WKS-CRIT-CHARGE-NAME  PIC X(20).
016100     02  WKS-CRIT-PRODUCT-TYPE PIC X(10).
016200     02  WKS-CRIT-PRODUCT      PIC X(10).
016300     02  WKS-CRIT-SUBTYPE      PIC X(16).
016400 01  WKS-TARIFA-ENCONTRADA     PIC 9(01) VALUE 0.
016500     88  TARIFA-ENCONTRADA                VALUE 1.
016600 01  WKS-TARIFA-HALLADA        PIC S9(5)V99 VALUE 0.
016700 01  WKS-K                     PIC 9(02) COMP VALUE 0.
016800 01  WKS-METODO-CONGELACION    PIC X(16) VALUE SPACES.
016820******************************************************************
016840*    LLAVE ARMADA EMPAQUE/TRANSPORTE PARA LA REGLA 2 (SUBTYPE)   *
016860*    DRZ0412 - ANTES SE BUSCABA CON SUBTYPE EN BLANCO Y NO       *
016880*    DISTINGUIA EMPAQUE NI TRANSPORTE - VER 312-TARIFA-EMPAQUE   *
016900 01  WKS-METODO-EMPAQUE        PIC X(16) VALUE SPACES.
016920 01  WKS-METODO-EMPAQUE-R REDEFINES WKS-METODO-EMPAQUE.
016940     02  WKS-MEMP-TIPO-EMPAQUE     PIC X(07).
016960     02  WKS-MEMP-SEPARADOR        PIC X(01).
016980     02  WKS-MEMP-MODO-TRANSPORTE  PIC X(08).
016990******************************************************************
017000*         REGLA DE PRECIO DE LISTA (RESPALDO SI LA TABLA DE      *
017100*         TARIFAS LLEGO VACIA DE TLTGEN)                        *
017200******************************************************************
017300 01  WKS-PRECIO-LISTA          PIC S9(3)V99 VALUE 0.
017400 01  WKS-PREMIO-ESPECIE        PIC S9(3)V99 VALUE 0.
017500 01  WKS-PREMIO-CORTE          PIC S9(3)V99 VALUE 0.
017600 01  WKS-PREMIO-FRESCO         PIC S9(3)V99 VALUE 0.
017700******************************************************************
017800*              CONTADORES Y MASCARA DE DESPLIEGUE                *
017900******************************************************************
018000 01  WKS-CONTADORES.
018100     02  WKS-TARIFAS-CARGADAS     PIC 9(06) VALUE ZEROS.
018200     02  WKS-RENGLONES-LEIDOS     PIC 9(06) VALUE ZEROS.
018300     02  WKS-RENGLONES-ESCRITOS   PIC 9(06) VALUE ZEROS.
018400     02  WKS-SIN-TARIFA-PROCESO   PIC 9(06) VALUE ZEROS.
018500     02  WKS-SIN-TARIFA-EMPAQUE   PIC 9(06) VALUE ZEROS.
018600     02  WKS-CON-CONGELACION      PIC 9(06) VALUE ZEROS.
018700     02  WKS-CON-FILETEADO        PIC 9(06) VALUE ZEROS.
018800     02  WKS-RESPALDO-LISTA       PIC 9(06) VALUE ZEROS.
018900     02  WKS-TOTALES-EDIT         PIC Z,ZZZ,ZZ9 VALUE ZEROS.
018950
019100******************************************************************
019200*               S E C C I O N    P R I N C I P A L               *
019300******************************************************************
019400 PROCEDURE DIVISION.
019500 000-MAIN SECTION.
019600     PERFORM 100-ABRIR-ARCHIVOS
019700     PERFORM 200-CARGAR-TARIFAS-EN-MEMORIA
019800     PERFORM 305-LEER-ENQITM
019900     PERFORM 300-CALCULAR-COTIZACIONES UNTIL FIN-ENQITM
020000     PERFORM 800-ESTADISTICAS
020100     PERFORM 900-CIERRA-ARCHIVOS
020200     STOP RUN.
020300 000-MAIN-E. EXIT.
020350
020500 100-ABRIR-ARCHIVOS SECTION.
020600     MOVE 'CTZPREC1' TO PROGRAMA
020700     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
020800     OPEN INPUT  ENQITM CHGRAT
020900          OUTPUT QUOLIN
021000     IF FS-ENQITM NOT EQUAL 0
021100        MOVE 'OPEN'   TO ACCION
021200        MOVE SPACES   TO LLAVE
021300        MOVE 'ENQITM' TO ARCHIVO
021400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021500                              FS-ENQITM, FSE-ENQITM
021600        PERFORM 900-CIERRA-ARCHIVOS
021700        MOVE 91 TO RETURN-CODE
021800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ENQITM<<<"
021900                UPON CONSOLE
022000        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
022100                UPON CONSOLE
022200        STOP RUN
022300     END-IF
022350
022500     IF FS-CHGRAT NOT EQUAL 0
022600        MOVE 'OPEN'   TO ACCION
022700        MOVE SPACES   TO LLAVE
022800        MOVE 'CHGRAT' TO ARCHIVO
022900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023000                              FS-CHGRAT, FSE-CHGRAT
023100        PERFORM 900-CIERRA-ARCHIVOS
023200        MOVE 91 TO RETURN-CODE
023300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CHGRAT<<<"
023400                UPON CONSOLE
023500        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
023600                UPON CONSOLE
023700        STOP RUN
023800     END-IF
023850
024000     IF FS-QUOLIN NOT EQUAL 0
024100        MOVE 'OPEN'   TO ACCION
024200        MOVE SPACES   TO LLAVE
024300        MOVE 'QUOLIN' TO ARCHIVO
024400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024500                              FS-QUOLIN, FSE-QUOLIN
024600        PERFORM 900-CIERRA-ARCHIVOS
024700        MOVE 91 TO RETURN-CODE
024800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO QUOLIN<<<"
024900                UPON CONSOLE
025000        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
025100                UPON CONSOLE
025200        STOP RUN
025300     END-IF.
025400 100-ABRIR-ARCHIVOS-E. EXIT.
025450
025600******************************************************************
025700*    C A R G A   D E   T A R I F A S   E N   M E M O R I A       *
025800******************************************************************
025900 200-CARGAR-TARIFAS-EN-MEMORIA SECTION.
026000     PERFORM 210-LEER-CHGRAT
026100     PERFORM 220-AGREGAR-TARIFA-TABLA UNTIL FIN-CHGRAT.
026200 200-CARGAR-TARIFAS-EN-MEMORIA-E. EXIT.
026250
026400 210-LEER-CHGRAT SECTION.
026500     READ CHGRAT NEXT RECORD
026600         AT END
026700            MOVE 1 TO WKS-FIN-CHGRAT
026800     END-READ
026900     IF FS-CHGRAT NOT EQUAL 0 AND 10
027000        MOVE 'READ'   TO ACCION
027100        MOVE SPACES   TO LLAVE
027200        MOVE 'CHGRAT' TO ARCHIVO
027300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027400                              FS-CHGRAT, FSE-CHGRAT
027500        MOVE 91 TO RETURN-CODE
027600        DISPLAY ">>> ALGO SALIO MAL AL LEER ARCHIVO CHGRAT<<<"
027700                UPON CONSOLE
027800        PERFORM 900-CIERRA-ARCHIVOS
027900        STOP RUN
028000     END-IF.
028100 210-LEER-CHGRAT-E. EXIT.
028150
028300 220-AGREGAR-TARIFA-TABLA SECTION.
028400     ADD 1 TO WKS-TOTAL-TARIFAS
028500     ADD 1 TO WKS-TARIFAS-CARGADAS
028600     SET IDX-TAR TO WKS-TOTAL-TARIFAS
028700     MOVE CTZR-FACTORY-ID   TO WKS-TAR-FACTORY-ID  (IDX-TAR)
028800     MOVE CTZR-CHARGE-NAME  TO WKS-TAR-CHARGE-NAME (IDX-TAR)
028900     MOVE CTZR-PRODUCT-TYPE TO WKS-TAR-PRODUCT-TYPE(IDX-TAR)
029000     MOVE CTZR-PRODUCT      TO WKS-TAR-PRODUCT     (IDX-TAR)
029100     MOVE CTZR-SUBTYPE      TO WKS-TAR-SUBTYPE     (IDX-TAR)
029200     MOVE CTZR-RATE-VALUE   TO WKS-TAR-RATE-VALUE  (IDX-TAR)
029300     PERFORM 210-LEER-CHGRAT.
029400 220-AGREGAR-TARIFA-TABLA-E. EXIT.
029450
029600******************************************************************
029700*   L E C T U R A   D E L   R E N G L O N   D E   C O N S U L T A*
029800******************************************************************
029900 305-LEER-ENQITM SECTION.
030000     READ ENQITM NEXT RECORD
030100         AT END
030200            MOVE 1 TO WKS-FIN-ENQITM
030300     END-READ
030400     IF FS-ENQITM NOT EQUAL 0 AND 10
030500        MOVE 'READ'   TO ACCION
030600        MOVE SPACES   TO LLAVE
030700        MOVE 'ENQITM' TO ARCHIVO
030800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030900                              FS-ENQITM, FSE-ENQITM
031000        MOVE 91 TO RETURN-CODE
031100        DISPLAY ">>> ALGO SALIO MAL AL LEER ARCHIVO ENQITM<<<"
031200                UPON CONSOLE
031300        PERFORM 900-CIERRA-ARCHIVOS
031400        STOP RUN
031500     END-IF.
031600 305-LEER-ENQITM-E. EXIT.
031650
031800******************************************************************
031900*    C A L C U L O   D E   C O T I Z A C I O N   P O R  RENGLON  *
032000******************************************************************
032100 300-CALCULAR-COTIZACIONES SECTION.
032200     ADD 1 TO WKS-RENGLONES-LEIDOS
032300     INITIALIZE CTZL-REGISTRO-LINEA
032400     MOVE CTZI-ENQUIRY-ID          TO CTZL-ENQUIRY-ID
032500     MOVE CTZI-ITEM-SEQ            TO CTZL-ITEM-SEQ
032600     MOVE CTZI-CANTIDAD-SOLICITADA TO CTZL-QUANTITY
032700     IF CTZL-QUANTITY = 0                                         DRZ9701
032800        MOVE 1 TO CTZL-QUANTITY
032900     END-IF
033000     MOVE "DKK" TO CTZL-CURRENCY
033100     PERFORM 306-ARMAR-DESCRIPCION
033150
033300     IF WKS-TOTAL-TARIFAS = 0
033400        PERFORM 330-TARIFA-LISTA-DEMO
033500     ELSE
033600        PERFORM 311-TARIFA-PROCESO
033700        PERFORM 312-TARIFA-EMPAQUE
033800        PERFORM 313-TARIFA-CONGELACION
033900        PERFORM 314-TARIFA-FILETEADO
034000        PERFORM 315-TARIFA-TARIMA
034100        PERFORM 316-TARIFA-TERMINAL
034200        PERFORM 317-TARIFA-MANEJO
034300     END-IF
034350
034500     PERFORM 318-ACUMULAR-PRECIO-UNITARIO
034600     PERFORM 320-ESCRIBIR-LINEA-COTIZACION
034700     PERFORM 305-LEER-ENQITM.
034800 300-CALCULAR-COTIZACIONES-E. EXIT.
034850
035000 306-ARMAR-DESCRIPCION SECTION.
035100     MOVE SPACES TO CTZL-ITEM-DESC
035200     STRING CTZI-PRODUCTO    DELIMITED BY SPACE
035300            " "              DELIMITED BY SIZE
035400            CTZI-TIPO-CORTE  DELIMITED BY SPACE
035500            " "              DELIMITED BY SIZE
035600            CTZI-ESPEC-MATERIA-PRIMA DELIMITED BY SPACE
035700            INTO CTZL-ITEM-DESC
035800     END-STRING.
035900 306-ARMAR-DESCRIPCION-E. EXIT.
035950
036100******************************************************************
036200*   R E G L A   1  -  T A R I F A   D E   P R O C E S O          *
036300******************************************************************
036400 311-TARIFA-PROCESO SECTION.
036500     MOVE 1                    TO WKS-CRIT-FACTORY-ID
036600     MOVE "FILING RATE         " TO WKS-CRIT-CHARGE-NAME
036700     MOVE SPACES                TO WKS-CRIT-PRODUCT-TYPE
036800     MOVE CTZI-PRODUCTO          TO WKS-CRIT-PRODUCT
036900     MOVE SPACES                TO WKS-CRIT-SUBTYPE
037000     PERFORM 390-BUSCAR-TARIFA
037100     IF TARIFA-ENCONTRADA
037200        MOVE WKS-TARIFA-HALLADA TO CTZL-PROC-RATE
037300     ELSE
037400        ADD 1 TO WKS-SIN-TARIFA-PROCESO
037500        MOVE 0 TO CTZL-PROC-RATE
037600     END-IF.
037700 311-TARIFA-PROCESO-E. EXIT.
037750
037900******************************************************************
038000*   R E G L A   2  -  T A R I F A   D E   E M P A Q U E          *
038100******************************************************************
038200 312-TARIFA-EMPAQUE SECTION.
038220*    DRZ0412 - SE ARMA LA LLAVE DE EMPAQUE/TRANSPORTE IGUAL A
038240*    COMO 313-TARIFA-CONGELACION ARMA GYRO/TUNNEL EN EL SUBTYPE
038260     MOVE SPACES                      TO WKS-METODO-EMPAQUE
038280     MOVE CTZI-TIPO-EMPAQUE (1:7)      TO WKS-MEMP-TIPO-EMPAQUE
038290     MOVE "/"                          TO WKS-MEMP-SEPARADOR
038292     MOVE CTZI-MODO-TRANSPORTE         TO WKS-MEMP-MODO-TRANSPORTE
038296     MOVE 1                      TO WKS-CRIT-FACTORY-ID
038400     MOVE "PACKAGING RATE      "  TO WKS-CRIT-CHARGE-NAME
038500     MOVE CTZI-TIPO-PRODUCTO      TO WKS-CRIT-PRODUCT-TYPE
038600     MOVE CTZI-PRODUCTO           TO WKS-CRIT-PRODUCT
038700     MOVE WKS-METODO-EMPAQUE      TO WKS-CRIT-SUBTYPE
038800     PERFORM 390-BUSCAR-TARIFA
038900     IF TARIFA-ENCONTRADA
039000        MOVE WKS-TARIFA-HALLADA TO CTZL-PACK-RATE
039100     ELSE
039200        ADD 1 TO WKS-SIN-TARIFA-EMPAQUE
039300        MOVE 0 TO CTZL-PACK-RATE
039400     END-IF.
039500 312-TARIFA-EMPAQUE-E. EXIT.
039550
039700******************************************************************
039800*   R E G L A   3  -  T A R I F A   D E   C O N G E L A C I O N  *
039900******************************************************************
040000 313-TARIFA-CONGELACION SECTION.
040100     MOVE 0 TO CTZL-FREEZE-RATE
040200     IF CTZI-TIPO-PRODUCTO = "FROZEN    "
040300        ADD 1 TO WKS-CON-CONGELACION
040400        MOVE "TUNNEL FREEZING " TO WKS-METODO-CONGELACION
040500        IF CTZI-INSTRUCCION-ESPECIAL (1:40) = SPACES
040600           CONTINUE
040700        END-IF
040800        INSPECT CTZI-INSTRUCCION-ESPECIAL TALLYING
040900                WKS-K FOR ALL "GYRO"
041000        IF WKS-K > 0
041100           MOVE "GYRO FREEZING   " TO WKS-METODO-CONGELACION
041200        END-IF
041300        MOVE 0 TO WKS-K
041400        INSPECT CTZI-INSTRUCCION-ESPECIAL TALLYING
041500                WKS-K FOR ALL "TUNNEL"
041600        IF WKS-K > 0
041700           MOVE "TUNNEL FREEZING " TO WKS-METODO-CONGELACION
041800        END-IF
041900        MOVE 1                    TO WKS-CRIT-FACTORY-ID
042000        MOVE "FREEZING RATE       " TO WKS-CRIT-CHARGE-NAME
042100        MOVE "FROZEN    "         TO WKS-CRIT-PRODUCT-TYPE
042200        MOVE CTZI-PRODUCTO        TO WKS-CRIT-PRODUCT
042300        MOVE WKS-METODO-CONGELACION TO WKS-CRIT-SUBTYPE
042400        PERFORM 390-BUSCAR-TARIFA
042500        IF TARIFA-ENCONTRADA
042600           MOVE WKS-TARIFA-HALLADA TO CTZL-FREEZE-RATE
042700        END-IF
042800     END-IF.
042900 313-TARIFA-CONGELACION-E. EXIT.
042950
043100******************************************************************
043200*   R E G L A   4  -  T A R I F A   D E   F I L E T E A D O      *
043300******************************************************************
043400 314-TARIFA-FILETEADO SECTION.
043500     MOVE 0 TO CTZL-FILLET-RATE
043600     MOVE 0 TO WKS-K
043700     INSPECT CTZI-TIPO-CORTE TALLYING WKS-K FOR ALL "FILLET"      EEDR9511
043800     IF WKS-K > 0
043900        ADD 1 TO WKS-CON-FILETEADO
044000        MOVE 1                     TO WKS-CRIT-FACTORY-ID
044100        MOVE "FILLETING RATE      " TO WKS-CRIT-CHARGE-NAME
044200        MOVE CTZI-TIPO-PRODUCTO     TO WKS-CRIT-PRODUCT-TYPE
044300        MOVE CTZI-PRODUCTO          TO WKS-CRIT-PRODUCT
044400        MOVE "FILLET          "     TO WKS-CRIT-SUBTYPE
044500        PERFORM 390-BUSCAR-TARIFA
044600        IF TARIFA-ENCONTRADA
044700           MOVE WKS-TARIFA-HALLADA TO CTZL-FILLET-RATE
044800        END-IF
044900     END-IF.
045000 314-TARIFA-FILETEADO-E. EXIT.
045050
045200******************************************************************
045300*   R E G L A S   5 , 6 , 7  -  T A R I M A / T E R M I N A L /  *
045400*   M A N E J O                                                  *
045500******************************************************************
045600 315-TARIFA-TARIMA SECTION.
045700     MOVE 1                      TO WKS-CRIT-FACTORY-ID
045800     MOVE "PALLET CHARGE       "  TO WKS-CRIT-CHARGE-NAME
045900     MOVE CTZI-TIPO-PRODUCTO      TO WKS-CRIT-PRODUCT-TYPE
046000     MOVE CTZI-PRODUCTO           TO WKS-CRIT-PRODUCT
046100     MOVE SPACES                  TO WKS-CRIT-SUBTYPE
046200     PERFORM 390-BUSCAR-TARIFA
046300     IF TARIFA-ENCONTRADA
046400        MOVE WKS-TARIFA-HALLADA TO CTZL-PALLET-CHG
046500     ELSE
046600        MOVE 0 TO CTZL-PALLET-CHG
046700     END-IF.
046800 315-TARIFA-TARIMA-E. EXIT.
046850
047000 316-TARIFA-TERMINAL SECTION.
047100     MOVE 1                       TO WKS-CRIT-FACTORY-ID
047200     MOVE "TERMINAL CHARGE     "  TO WKS-CRIT-CHARGE-NAME
047300     MOVE CTZI-TIPO-PRODUCTO      TO WKS-CRIT-PRODUCT-TYPE
047400     MOVE CTZI-PRODUCTO           TO WKS-CRIT-PRODUCT
047500     MOVE SPACES                  TO WKS-CRIT-SUBTYPE
047600     PERFORM 390-BUSCAR-TARIFA
047700     IF TARIFA-ENCONTRADA
047800        MOVE WKS-TARIFA-HALLADA TO CTZL-TERMINAL-CHG
047900     ELSE
048000        MOVE 0 TO CTZL-TERMINAL-CHG
048100     END-IF.
048200 316-TARIFA-TERMINAL-E. EXIT.
048250
048400 317-TARIFA-MANEJO SECTION.
048500     MOVE 1                      TO WKS-CRIT-FACTORY-ID
048600     MOVE "SKAGERRAK HANDLING  " TO WKS-CRIT-CHARGE-NAME
048700     MOVE CTZI-TIPO-PRODUCTO      TO WKS-CRIT-PRODUCT-TYPE
048800     MOVE CTZI-PRODUCTO           TO WKS-CRIT-PRODUCT
048900     MOVE SPACES                  TO WKS-CRIT-SUBTYPE
049000     PERFORM 390-BUSCAR-TARIFA
049100     IF TARIFA-ENCONTRADA
049200        MOVE WKS-TARIFA-HALLADA TO CTZL-HANDLING-CHG
049300     ELSE
049400        MOVE 0 TO CTZL-HANDLING-CHG
049500     END-IF.
049600 317-TARIFA-MANEJO-E. EXIT.
049650
049800******************************************************************
049900*   R E G L A S  8 / 9 - P R E C I O  U N I T./T O T A L         *
050000******************************************************************
050100 318-ACUMULAR-PRECIO-UNITARIO SECTION.
050200     MOVE 0 TO CTZL-UNIT-PRICE
050300     PERFORM 319-SUMAR-COMPONENTE
050400         VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 7
050500     COMPUTE CTZL-TOTAL-PRICE ROUNDED =                           DRZ9401
050600             CTZL-UNIT-PRICE * CTZL-QUANTITY
050700     ADD 1 TO WKS-RENGLONES-ESCRITOS.
050800 318-ACUMULAR-PRECIO-UNITARIO-E. EXIT.
050850
051000 319-SUMAR-COMPONENTE SECTION.
051100     ADD CTZL-TARIFA-OCURR (WKS-K) TO CTZL-UNIT-PRICE.
051200 319-SUMAR-COMPONENTE-E. EXIT.
051250
051400******************************************************************
051500*   B U S Q U E D A   G E N E R I C A   E N   T A B L A   D E    *
051600*   T A R I F A S  (COMODIN = ESPACIOS EN BLANCO)                *
051700******************************************************************
051800 390-BUSCAR-TARIFA SECTION.
051900     MOVE 0 TO WKS-TARIFA-ENCONTRADA
052000     MOVE 0 TO WKS-TARIFA-HALLADA
052100     IF WKS-TOTAL-TARIFAS > 0
052200        PERFORM 391-COMPARAR-UNA-TARIFA
052300            VARYING IDX-TAR FROM 1 BY 1
052400            UNTIL IDX-TAR > WKS-TOTAL-TARIFAS
052500               OR TARIFA-ENCONTRADA
052600     END-IF.
052700 390-BUSCAR-TARIFA-E. EXIT.
052750
052900 391-COMPARAR-UNA-TARIFA SECTION.
053000     IF WKS-TAR-FACTORY-ID   (IDX-TAR) = WKS-CRIT-FACTORY-ID
053100        AND WKS-TAR-CHARGE-NAME (IDX-TAR) = WKS-CRIT-CHARGE-NAME
053200        AND (WKS-TAR-PRODUCT-TYPE (IDX-TAR) =
053250             WKS-CRIT-PRODUCT-TYPE
053300             OR WKS-TAR-PRODUCT-TYPE (IDX-TAR) = SPACES)
053400        AND (WKS-TAR-PRODUCT (IDX-TAR) = WKS-CRIT-PRODUCT
053500             OR WKS-TAR-PRODUCT (IDX-TAR) = SPACES)
053600        AND (WKS-TAR-SUBTYPE (IDX-TAR) = WKS-CRIT-SUBTYPE
053700             OR WKS-TAR-SUBTYPE (IDX-TAR) = SPACES)
053800        MOVE 1 TO WKS-TARIFA-ENCONTRADA
053900        MOVE WKS-TAR-RATE-VALUE (IDX-TAR) TO WKS-TARIFA-HALLADA
054000     END-IF.
054100 391-COMPARAR-UNA-TARIFA-E. EXIT.
054150
054300******************************************************************
054400*   P R E C I O   D E   L I S T A (D E M O) - R E S P A L D O    *
054500*   SOLO CUANDO LA TABLA DE TARIFAS LLEGO VACIA DE TLTGEN        *
054600******************************************************************
054700 330-TARIFA-LISTA-DEMO SECTION.                                   PEDR0110
054800     ADD 1 TO WKS-RESPALDO-LISTA
054900     MOVE 8.50 TO WKS-PRECIO-LISTA
054950
055100     EVALUATE CTZI-PRODUCTO
055200        WHEN "SALMON    "   MOVE 3.50 TO WKS-PREMIO-ESPECIE
055300        WHEN "SEABASS   "   MOVE 4.20 TO WKS-PREMIO-ESPECIE
055400        WHEN "DORADO    "   MOVE 3.80 TO WKS-PREMIO-ESPECIE
055500        WHEN "COD       "   MOVE 1.50 TO WKS-PREMIO-ESPECIE
055600        WHEN OTHER          MOVE 1.00 TO WKS-PREMIO-ESPECIE
055700     END-EVALUATE
055750
055900     EVALUATE CTZI-TIPO-CORTE
056000        WHEN "TRIM A    "   MOVE 2.00 TO WKS-PREMIO-CORTE
056100        WHEN "TRIM B    "   MOVE 1.20 TO WKS-PREMIO-CORTE
056200        WHEN "TRIM C    "   MOVE 0.50 TO WKS-PREMIO-CORTE
056300        WHEN OTHER          MOVE 0.00 TO WKS-PREMIO-CORTE
056400     END-EVALUATE
056450
056600     IF CTZI-TIPO-PRODUCTO = "FRESH     "
056700        MOVE 1.50 TO WKS-PREMIO-FRESCO
056800     ELSE
056900        MOVE 0.00 TO WKS-PREMIO-FRESCO
057000     END-IF
057050
057200     COMPUTE CTZL-PROC-RATE ROUNDED =
057300             WKS-PRECIO-LISTA + WKS-PREMIO-ESPECIE +
057400             WKS-PREMIO-CORTE + WKS-PREMIO-FRESCO.
057500 330-TARIFA-LISTA-DEMO-E. EXIT.
057550
057700******************************************************************
057800*   E S C R I T U R A   D E L   R E N G L O N   D E   C O T I Z A*
057900******************************************************************
058000 320-ESCRIBIR-LINEA-COTIZACION SECTION.
058100     WRITE CTZL-REGISTRO-LINEA
058200     IF FS-QUOLIN NOT EQUAL 0
058300        MOVE 'WRITE'  TO ACCION
058400        MOVE SPACES   TO LLAVE
058500        MOVE 'QUOLIN' TO ARCHIVO
058600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
058700                              FS-QUOLIN, FSE-QUOLIN
058800        MOVE 91 TO RETURN-CODE
058900        DISPLAY ">>> ALGO SALIO MAL AL ESCRIBIR QUOLIN<<<"
059000                UPON CONSOLE
059100        PERFORM 900-CIERRA-ARCHIVOS
059200        STOP RUN
059300     END-IF.
059400 320-ESCRIBIR-LINEA-COTIZACION-E. EXIT.
059450
059600******************************************************************
059700*   E S T A D I S T I C A S   D E   L A   C O R R I D A          *
059800******************************************************************
059900 800-ESTADISTICAS SECTION.
060000     DISPLAY '******************************************'
060100     DISPLAY '      ESTADISTICAS - CTZPREC1  (' WKS-FECHA-PROCESO
060200             ')'
060300     MOVE    WKS-TARIFAS-CARGADAS   TO WKS-TOTALES-EDIT
060400     DISPLAY 'TARIFAS CARGADAS EN MEMORIA :' WKS-TOTALES-EDIT
060500     MOVE    WKS-RENGLONES-LEIDOS   TO WKS-TOTALES-EDIT
060600     DISPLAY 'RENGLONES LEIDOS DE ENQITM  :' WKS-TOTALES-EDIT
060700     MOVE    WKS-RENGLONES-ESCRITOS TO WKS-TOTALES-EDIT
060800     DISPLAY 'RENGLONES ESCRITOS A QUOLIN :' WKS-TOTALES-EDIT
060900     MOVE    WKS-SIN-TARIFA-PROCESO TO WKS-TOTALES-EDIT
061000     DISPLAY 'SIN TARIFA DE PROCESO       :' WKS-TOTALES-EDIT
061100     MOVE    WKS-SIN-TARIFA-EMPAQUE TO WKS-TOTALES-EDIT
061200     DISPLAY 'SIN TARIFA DE EMPAQUE       :' WKS-TOTALES-EDIT
061300     MOVE    WKS-CON-CONGELACION    TO WKS-TOTALES-EDIT
061400     DISPLAY 'RENGLONES CON CONGELACION   :' WKS-TOTALES-EDIT
061500     MOVE    WKS-CON-FILETEADO      TO WKS-TOTALES-EDIT
061600     DISPLAY 'RENGLONES CON FILETEADO     :' WKS-TOTALES-EDIT
061700     MOVE    WKS-RESPALDO-LISTA     TO WKS-TOTALES-EDIT
061800     DISPLAY 'RENGLONES CON PRECIO DE LISTA:' WKS-TOTALES-EDIT
061900     DISPLAY '******************************************'.
062000 800-ESTADISTICAS-E. EXIT.
062050
062200 900-CIERRA-ARCHIVOS SECTION.
062300     CLOSE ENQITM CHGRAT QUOLIN.
062400 900-CIERRA-ARCHIVOS-E. EXIT.
