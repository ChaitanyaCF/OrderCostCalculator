000100******************************************************************
000200*               COPY CTZRAWE  -  REGISTRO DE CORREO/CONSULTA    *
000300*               CRUDA DE CLIENTE (RAW-ENQUIRY)                   *
000400******************************************************************
000500* APLICACION  : COSTEO DE COTIZACIONES PLANTA PESCADO/MARISCO   *
000600* USADO POR   : CTZEXTR1 (LECTURA UNICAMENTE)                  *
000700* DESCRIPCION : UN RENGLON DE TEXTO LIBRE POR CADA CORREO O     *
000800*             : CONSULTA RECIBIDA.  ESTE PROGRAMA NO INTERPRETA *
000850*             : ETIQUETAS HTML - EL TEXTO YA VIENE EN FORMATO   *
000900*             : PLANO, PERO TODAVIA PUEDE TRAER ENTIDADES HTML  *
000920*             : SIN RESOLVER (&NBSP; &AMP; &LT; &GT; &QUOT;) -  *
000940*             : ESAS SE DECODIFICAN EN CTZEXTR1 PARRAFO 360.    *
001000******************************************************************
001100 01  CTZW-REGISTRO-CRUDO.
001200     02  CTZW-ENQUIRY-ID               PIC X(15).
001300*            NUMERO DE CONSULTA ASIGNADO POR EL CORREO ENTRANTE
001400     02  CTZW-TEXTO-CORREO             PIC X(200).
001500*            ASUNTO + CUERPO DEL CORREO, YA UNIDOS EN UNA SOLA
001600*            CADENA DE TEXTO PLANO (VER CTZEXTR1 PARRAFO 360)
001700     02  FILLER                        PIC X(16).
