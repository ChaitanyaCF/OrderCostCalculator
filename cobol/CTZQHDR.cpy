000100******************************************************************
000200*               COPY CTZQHDR  -  REGISTRO DE ENCABEZADO DE      *
000300*               COTIZACION (QUOTE-HEADER)                        *
000400******************************************************************
000500* APLICACION  : COSTEO DE COTIZACIONES PLANTA PESCADO/MARISCO   *
000600* USADO POR   : CTZGENQ1 (ESCRITURA, UNO POR RUPTURA DE CONTROL)*
000700* DESCRIPCION : UN ENCABEZADO POR CONSULTA YA COTIZADA, CON EL  *
000800*             : TOTAL ACUMULADO DE SUS RENGLONES Y LA CANTIDAD  *
000900*             : DE RENGLONES QUE LA COMPONEN.                  *
001000******************************************************************
001100 01  CTZH-REGISTRO-ENCABEZADO.
001200     02  CTZH-QUOTE-NUMBER             PIC X(13).
001300     02  CTZH-QUOTE-NUMBER-R REDEFINES CTZH-QUOTE-NUMBER.
001400         03  CTZH-QN-PREFIJO           PIC X(04).
001500         03  CTZH-QN-ANIO              PIC X(04).
001600         03  CTZH-QN-GUION             PIC X(01).
001700         03  CTZH-QN-SECUENCIA         PIC X(04).
001800     02  CTZH-ENQUIRY-ID               PIC X(15).
001900     02  CTZH-STATUS                   PIC X(08).
002000*            SIEMPRE "DRAFT   " AL SALIR DE ESTE PROGRAMA
002100         88  CTZH-ESTADO-BORRADOR           VALUE "DRAFT   ".
002200         88  CTZH-ESTADO-COTIZADA           VALUE "QUOTED  ".
002300     02  CTZH-VALIDITY                 PIC X(08).
002400*            SIEMPRE "30 DAYS "
002500     02  CTZH-CURRENCY                 PIC X(03).
002600         88  CTZH-MONEDA-CORONAS            VALUE "DKK".
002700     02  CTZH-TOTAL-AMOUNT             PIC S9(11)V99.
002800*            SUMA DE LOS TOTALES DE RENGLON DE LA CONSULTA
002900     02  CTZH-LINE-COUNT               PIC 9(03).
003000*            CANTIDAD DE RENGLONES QUE COMPONEN LA COTIZACION
003100*-----------------------------------------------------------------
003200*    RELLENO DE SEGURIDAD PARA CRECIMIENTO FUTURO DEL RENGLON
003300*-----------------------------------------------------------------
003400     02  FILLER                        PIC X(12).
